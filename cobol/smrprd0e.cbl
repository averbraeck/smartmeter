000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. SMRPRD0O.
000400
000500 AUTHOR. K LEHMANN.
000600
000700 INSTALLATION. ABT ENERGIEDATEN.
000800
000900 DATE-WRITTEN. 1993-03-15.
001000
001100 DATE-COMPILED.
001200
001300 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH.
001400
001500*****************************************************************
001600* Letzte Aenderung :: 2007-05-22
001700* Letzte Version   :: A.03.00
001800* Kurzbeschreibung :: Verbrauchsvergleich der letzten 30 Tage /
001900*                     12 Monate, je Energie und Gas
002000* Auftrag          :: SMR-0003 SMR-0224
002100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002200*----------------------------------------------------------------*
002300* Vers. | Datum    | von | Kommentar                             *
002400*-------|----------|-----|---------------------------------------*
002500*A.00.00|1993-03-15| klm | Neuerstellung: 30-Tage-Report          *
002600*A.01.00|1994-11-29| klm | 12-Monats-Report ergaenzt              *
002700*A.02.00|1998-06-19| wp  | Y2K: Periodenbeschriftung ueber        *
002800*       |          |     | SMRDATE0M (Fensterregel)               *
002850*A.03.00|2007-05-22| bwt | Zwischensatz PERIOD-DELTA-RECORD       *
002860*       |          |     | (SMRDRVC) eingezogen statt direkter    *
002870*       |          |     | Feldbelegung (SMR-0224)                *
002900*-------|----------|-----|---------------------------------------*
003000*
003100* Programmbeschreibung
003200* --------------------
003300*
003400* Fuer jede der vier Reportvarianten (Energie/Tag, Energie/Monat,
003500* Gas/Tag, Gas/Monat) wird ueber CALL SMRFILE0M eine Liste der
003600* letzten N Tage bzw. Monate geholt (je ein Telegramm, aeltestes
003700* zuerst) sowie das letzte Telegramm ueberhaupt; aus den
003800* Differenzen der kumulierten Zaehlerstaende entsteht je Periode
003900* ein Report-Satz (siehe BATCH FLOW Abschnitt 4). Die letzte
004000* Periode (aktuellstes Telegramm gegen den letzten Listeneintrag)
004100* ist die noch offene, laufende Periode.
004200*
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     SWITCH-15 IS ANZEIGE-VERSION
005000         ON STATUS IS SHOW-VERSION
005100     CLASS ALPHNUM IS "0123456789"
005200                      "abcdefghijklmnopqrstuvwxyz"
005300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005400                      " .,;-_!$%&/=*+".
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT RPTFILE       ASSIGN TO #DYNAMIC.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  RPTFILE
006300     RECORD CONTAINS 80 CHARACTERS.
006400 01  RPT-LINE.
006500     05  RPT-PERIOD-LABEL    PIC X(10).
006600     05  FILLER              PIC X(02)      VALUE SPACES.
006700     05  RPT-TARIFF-1        PIC -(06)9.999.
006800     05  FILLER              PIC X(02)      VALUE SPACES.
006900     05  RPT-TARIFF-2        PIC -(06)9.999.
007000     05  RPT-T1T2-BLANK REDEFINES RPT-TARIFF-2
007100                            PIC X(13).
007200     05  FILLER              PIC X(02)      VALUE SPACES.
007300     05  RPT-TOTAL           PIC -(06)9.999.
007400     05  FILLER              PIC X(29)      VALUE SPACES.
007500
007600 WORKING-STORAGE SECTION.
007700 01          COMP-FELDER.
007800     05      C4-IDX              PIC S9(04) COMP.
007900     05      C4-COUNT            PIC S9(04) COMP.
008000     05      C4-N                PIC S9(04) COMP.
008100
008200     05      FILLER              PIC X(02).
008300 01          DISPLAY-FELDER.
008400     05      D-PREV-T1           PIC S9(06)V9(03).
008500     05      D-PREV-T2           PIC S9(06)V9(03).
008600     05      D-PREV-GAS          PIC S9(06)V9(03).
008700
008800     05      FILLER              PIC X(02).
008900 01          KONSTANTE-FELDER.
009000     05      K-MODUL             PIC X(08) VALUE "SMRPRD0 ".
009100     05      K-VERSION           PIC X(08) VALUE "A.03.00 ".
009200     05      K-N-DAYS            PIC S9(04) COMP VALUE 30.
009300     05      K-N-MONTHS          PIC S9(04) COMP VALUE 12.
009400
009500     05      FILLER              PIC X(02).
009600 01          SCHALTER.
009700     05      PRG-STATUS          PIC 9.
009800         88  PRG-OK                       VALUE ZERO.
009900     05      GAS-VARIANT-SW      PIC X(01).
010000         88  GAS-VARIANT                  VALUE "Y".
010100         88  ENERGY-VARIANT                VALUE "N".
010200     05      PERIOD-MODE-SW      PIC X(01).
010300         88  DAY-MODE                     VALUE "D".
010400         88  MONTH-MODE                   VALUE "M".
010500     05      FINAL-LINE-SW       PIC X(01).
010600         88  FINAL-LINE                   VALUE "Y".
010700         88  NOT-FINAL-LINE               VALUE "N".
010800
010900     05      FILLER              PIC X(02).
011000 01          WORK-FELDER.
011100     05      P-RPT-FILE          PIC X(30).
011200     05      P-RPT-FILE-TBL REDEFINES P-RPT-FILE.
011300         10  FILLER              PIC X(17).
011400         10  P-RPT-SUFFIX        PIC X(04).
011500         10  FILLER              PIC X(09).
011600
011700*--------------------------------------------------------------*
011800* Uebergabebereich fuer CALL "SMRDATE0M"
011900*--------------------------------------------------------------*
012000 01          CALL-DATE-HDR.
012100     05      CALL-DATE-FUNCTION  PIC X(10).
012200     05      CALL-DATE-YY2       PIC 9(02).
012300     05      CALL-DATE-YYYY4     PIC 9(04).
012400     05      CALL-DATE-IN        PIC 9(08).
012500     05      CALL-DATE-IN-TBL REDEFINES CALL-DATE-IN.
012600         10  CALL-DATE-IN-YYYY   PIC 9(04).
012700         10  CALL-DATE-IN-MM     PIC 9(02).
012800         10  CALL-DATE-IN-DD     PIC 9(02).
012900     05      CALL-DATE-N         PIC S9(04) COMP.
013000     05      CALL-DATE-OUT       PIC 9(08).
013100     05      CALL-DATE-OUT-TBL REDEFINES CALL-DATE-OUT.
013200         10  CALL-DATE-OUT-YYYY  PIC 9(04).
013300         10  CALL-DATE-OUT-MM    PIC 9(02).
013400         10  CALL-DATE-OUT-DD    PIC 9(02).
013500     05      CALL-DATE-RC        PIC S9(04) COMP.
013600     05      FILLER              PIC X(04).
013700
013800*--------------------------------------------------------------*
013900* Uebergabebereich fuer CALL "SMRFILE0M"
014000*--------------------------------------------------------------*
014100 01          CALL-FILE-HDR.
014200     05      CALL-FILE-FUNCTION  PIC X(10).
014300     05      CALL-FILE-REQ-DATE  PIC 9(08).
014400     05      CALL-FILE-REQ-N     PIC S9(04) COMP.
014500     05      CALL-FILE-TG-COUNT  PIC S9(04) COMP.
014600     05      CALL-FILE-RC        PIC S9(04) COMP.
014700     05      FILLER              PIC X(04).
014800
014900 01          CALL-FILE-TG-TABLE.
015000     05      CALL-FILE-TG-ENTRY  OCCURS 300 TIMES
015100                                 INDEXED BY CALL-FILE-IDX
015200                                 PIC X(1283).
015300
015400     05      FILLER              PIC X(02).
015500 01          CALL-FILE-LAST-HDR.
015600     05      CALL-LAST-FUNCTION  PIC X(10)  VALUE "LASTTG".
015700     05      CALL-LAST-REQ-DATE  PIC 9(08)  VALUE ZERO.
015800     05      CALL-LAST-REQ-N     PIC S9(04) COMP.
015900     05      CALL-LAST-TG-COUNT  PIC S9(04) COMP.
016000     05      CALL-LAST-RC        PIC S9(04) COMP.
016100     05      FILLER              PIC X(04).
016200
016300 01          CALL-FILE-LAST-TABLE.
016400     05      CALL-LAST-TG-ENTRY  OCCURS 300 TIMES
016500                                 INDEXED BY CALL-LAST-IDX
016600                                 PIC X(1283).
016700
016800     COPY    SMRTELGC OF "=SMRLIB".
016900
017000*--------------------------------------------------------------*
017100* Satzbild eines Periodendeltas (Beschriftung/Tarif-1/Tarif-2/
017200* Summe), siehe SMRDRVC - PERIOD-DELTA-RECORD
017300*--------------------------------------------------------------*
017400     COPY    SMRDRVC  OF "=SMRLIB".
017500
017600     05      FILLER              PIC X(02).
017700 LINKAGE SECTION.
017800 01     LINK-CTL.
017900     05  LINK-CTL-RC             PIC S9(04) COMP.
018000     05  FILLER                  PIC X(06).
018100
018200 PROCEDURE DIVISION USING LINK-CTL.
018300
018400 A100-STEUERUNG SECTION.
018500 A100-00.
018600     IF  SHOW-VERSION
018700         DISPLAY K-MODUL " VERSION " K-VERSION
018800     END-IF
018900
019000     PERFORM B000-VORLAUF
019100     IF PRG-OK
019200        PERFORM B100-VERARBEITUNG
019300     END-IF
019400     PERFORM B090-ENDE
019500     .
019600 A100-99.
019700     EXIT.
019800
019900 B000-VORLAUF SECTION.
020000 B000-00.
020100     SET  PRG-OK TO TRUE
020200     MOVE ZERO TO LINK-CTL-RC
020300     MOVE ZERO TO CALL-LAST-TG-COUNT
020400
020500     CALL "SMRFILE0M" USING CALL-FILE-LAST-HDR,
020600                             CALL-FILE-LAST-TABLE
020700
020800     IF CALL-LAST-RC NOT = ZERO OR CALL-LAST-TG-COUNT = ZERO
020900        MOVE 9997 TO LINK-CTL-RC
021000        SET  PRG-STATUS TO 1
021100     END-IF
021200     .
021300 B000-99.
021400     EXIT.
021500
021600 B090-ENDE SECTION.
021700 B090-00.
021800     CONTINUE
021900     .
022000 B090-99.
022100     EXIT.
022200
022300 B100-VERARBEITUNG SECTION.
022400 B100-00.
022500     SET  ENERGY-VARIANT TO TRUE
022600     SET  DAY-MODE       TO TRUE
022700     MOVE "LASTNDAY"     TO CALL-FILE-FUNCTION
022800     MOVE K-N-DAYS       TO CALL-FILE-REQ-N
022900     MOVE "PRDA"         TO P-RPT-SUFFIX
023000     PERFORM C100-RUN-ONE-VARIANT THRU C100-99
023100
023200     SET  MONTH-MODE     TO TRUE
023300     MOVE "LASTNMON"     TO CALL-FILE-FUNCTION
023400     MOVE K-N-MONTHS     TO CALL-FILE-REQ-N
023500     MOVE "PRDB"         TO P-RPT-SUFFIX
023600     PERFORM C100-RUN-ONE-VARIANT THRU C100-99
023700
023800     SET  GAS-VARIANT    TO TRUE
023900     SET  DAY-MODE       TO TRUE
024000     MOVE "LASTNDAY"     TO CALL-FILE-FUNCTION
024100     MOVE K-N-DAYS       TO CALL-FILE-REQ-N
024200     MOVE "PRDC"         TO P-RPT-SUFFIX
024300     PERFORM C100-RUN-ONE-VARIANT THRU C100-99
024400
024500     SET  MONTH-MODE     TO TRUE
024600     MOVE "LASTNMON"     TO CALL-FILE-FUNCTION
024700     MOVE K-N-MONTHS     TO CALL-FILE-REQ-N
024800     MOVE "PRDD"         TO P-RPT-SUFFIX
024900     PERFORM C100-RUN-ONE-VARIANT THRU C100-99
025000     .
025100 B100-99.
025200     EXIT.
025300
025400******************************************************************
025500* eine der vier Reportvarianten (Energie/Tag, Energie/Monat,
025600* Gas/Tag, Gas/Monat) vollstaendig abarbeiten
025700******************************************************************
025800 C100-RUN-ONE-VARIANT SECTION.
025900 C100-00.
026000     MOVE ZERO TO CALL-FILE-TG-COUNT
026100     CALL "SMRFILE0M" USING CALL-FILE-HDR, CALL-FILE-TG-TABLE
026200
026300     IF CALL-FILE-RC NOT = ZERO OR CALL-FILE-TG-COUNT < 1
026400        DISPLAY K-MODUL " KEINE DATEN FUER " P-RPT-SUFFIX
026500        GO TO C100-99
026600     END-IF
026700
026800     STRING "$DATA"          DELIMITED BY SIZE,
026900            "."               DELIMITED BY SIZE,
027000            "SMRRPT"          DELIMITED BY SIZE,
027100            "."               DELIMITED BY SIZE,
027200            P-RPT-SUFFIX      DELIMITED BY SIZE
027300     INTO   P-RPT-FILE
027400
027500     ENTER "COBOLASSIGN" USING RPTFILE, P-RPT-FILE
027600                          GIVING C4-IDX
027700     OPEN OUTPUT RPTFILE
027800
027900     MOVE CALL-FILE-TG-ENTRY(1) TO TELEGRAM-RECORD
028000     MOVE TG-ELEC-TARIFF-1-KWH  TO D-PREV-T1
028100     MOVE TG-ELEC-TARIFF-2-KWH  TO D-PREV-T2
028200     MOVE TG-GAS-DELIVERED-M3   TO D-PREV-GAS
028300     SET  NOT-FINAL-LINE TO TRUE
028400
028500     MOVE CALL-FILE-TG-COUNT TO C4-COUNT
028600     IF C4-COUNT > 1
028700        PERFORM D100-WRITE-ONE-PERIOD THRU D100-99
028800                 VARYING C4-IDX FROM 2 BY 1
028900                   UNTIL C4-IDX > C4-COUNT
029000     END-IF
029100
029200*          --> letzte Periode: aktuellstes Telegramm ueberhaupt
029300*              gegen den letzten Listeneintrag - noch offen, immer
029400*              mit dem eigenen Datum beschriftet (Regel Perioden-
029500*              beschriftung, Abschnitt 4 Punkt 4)
029600     SET  FINAL-LINE TO TRUE
029700     MOVE CALL-LAST-TG-ENTRY(1) TO TELEGRAM-RECORD
029800     PERFORM E100-BUILD-PERIOD-LINE THRU E100-99
029900     WRITE RPT-LINE
030000
030100     CLOSE RPTFILE
030200     .
030300 C100-99.
030400     EXIT.
030500
030600******************************************************************
030700* eine Periode (Tag oder Monat) aus der Liste schreiben
030800******************************************************************
030900 D100-WRITE-ONE-PERIOD SECTION.
031000 D100-00.
031100     MOVE CALL-FILE-TG-ENTRY(C4-IDX) TO TELEGRAM-RECORD
031200     PERFORM E100-BUILD-PERIOD-LINE THRU E100-99
031300     WRITE RPT-LINE
031400     .
031500 D100-99.
031600     EXIT.
031700
031800******************************************************************
031900* gemeinsame Zeilenbildung: im Tagesmodus traegt die Zeile das
032000* eigene Datum des Telegramms; im Monatsmodus den Vormonat (das
032100* Delta wird dem gerade abgelaufenen Monat zugerechnet)
032200******************************************************************
032300 E100-BUILD-PERIOD-LINE SECTION.
032400 E100-00.
032500     MOVE SPACES TO RPT-LINE
032600     PERFORM E200-BUILD-LABEL THRU E200-99
032700
032800     IF GAS-VARIANT
032900        COMPUTE PD-TOTAL-DELTA = TG-GAS-DELIVERED-M3 - D-PREV-GAS
033000        MOVE ZERO   TO PD-TARIFF-1-DELTA
033100        MOVE ZERO   TO PD-TARIFF-2-DELTA
033200        MOVE TG-GAS-DELIVERED-M3 TO D-PREV-GAS
033300     ELSE
033400        COMPUTE PD-TARIFF-1-DELTA = TG-ELEC-TARIFF-1-KWH - D-PREV-T1
033500        COMPUTE PD-TARIFF-2-DELTA = TG-ELEC-TARIFF-2-KWH - D-PREV-T2
033600        COMPUTE PD-TOTAL-DELTA = PD-TARIFF-1-DELTA + PD-TARIFF-2-DELTA
033700        MOVE TG-ELEC-TARIFF-1-KWH TO D-PREV-T1
033800        MOVE TG-ELEC-TARIFF-2-KWH TO D-PREV-T2
033900     END-IF
034000     PERFORM H100-WRITE-PERIOD-LINE THRU H100-99
034100     .
034200 E100-99.
034300     EXIT.
034400
034500******************************************************************
034600* Beschriftungsfeld aufbauen (Regel Periodenbeschriftung, siehe
034700* BATCH FLOW Abschnitt 4)
034800******************************************************************
034900 E200-BUILD-LABEL SECTION.
035000 E200-00.
035100     MOVE "EXPANDYR"          TO CALL-DATE-FUNCTION
035200     MOVE TG-READING-DATE-YY  TO CALL-DATE-YY2
035300     CALL "SMRDATE0M" USING CALL-DATE-HDR
035400
035500     IF DAY-MODE OR FINAL-LINE
035600        STRING CALL-DATE-YYYY4       DELIMITED BY SIZE,
035700               "-"                    DELIMITED BY SIZE,
035800               TG-READING-DATE-MM    DELIMITED BY SIZE,
035900               "-"                    DELIMITED BY SIZE,
036000               TG-READING-DATE-DD    DELIMITED BY SIZE
036100        INTO   PD-PERIOD-LABEL
036200     ELSE
036300        MOVE CALL-DATE-YYYY4    TO CALL-DATE-IN-YYYY
036400        MOVE TG-READING-DATE-MM TO CALL-DATE-IN-MM
036500        MOVE 1                  TO CALL-DATE-IN-DD
036600        MOVE "ADDMONTHS"        TO CALL-DATE-FUNCTION
036700        MOVE -1                 TO CALL-DATE-N
036800        CALL "SMRDATE0M" USING CALL-DATE-HDR
036900
037000        STRING CALL-DATE-OUT-YYYY    DELIMITED BY SIZE,
037100               "-"                    DELIMITED BY SIZE,
037200               CALL-DATE-OUT-MM      DELIMITED BY SIZE
037300        INTO   PD-PERIOD-LABEL
037400     END-IF
037500     .
037600 E200-99.
037700     EXIT.
037800
037900******************************************************************
038000* Periodendelta (PERIOD-DELTA-RECORD, siehe SMRDRVC) auf die
038100* Reportzeile umsetzen und schreiben; bei Gas bleiben die beiden
038200* Tariffelder leer (Regel Periodenbeschriftung, Gas-Varianten)
038300******************************************************************
038400 H100-WRITE-PERIOD-LINE SECTION.
038500 H100-00.
038600     MOVE PD-PERIOD-LABEL TO RPT-PERIOD-LABEL
038700     IF GAS-VARIANT
038800        MOVE SPACES TO RPT-T1T2-BLANK
038900     ELSE
039000        MOVE PD-TARIFF-1-DELTA TO RPT-TARIFF-1
039100        MOVE PD-TARIFF-2-DELTA TO RPT-TARIFF-2
039200     END-IF
039300     MOVE PD-TOTAL-DELTA TO RPT-TOTAL
039400     .
039500 H100-99.
039600     EXIT.
