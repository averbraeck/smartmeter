000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. SMRDDAY0O.
000400
000500 AUTHOR. R HEUSSER.
000600
000700 INSTALLATION. ABT ENERGIEDATEN.
000800
000900 DATE-WRITTEN. 1993-03-01.
001000
001100 DATE-COMPILED.
001200
001300 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH.
001400
001500*****************************************************************
001600* Letzte Aenderung :: 2007-05-22
001700* Letzte Version   :: A.03.00
001800* Kurzbeschreibung :: Tagesverlauf je Kennzahl (Leistung, Gas-
001900*                     Intervall, kumulierte Energie, kumuliertes
002000*                     Gas, Spannung L1) als 5 Reportdateien
002100* Auftrag          :: SMR-0003 SMR-0224
002200*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002300*----------------------------------------------------------------*
002400* Vers. | Datum    | von | Kommentar                             *
002500*-------|----------|-----|---------------------------------------*
002600*A.00.00|1993-03-01| rgh | Neuerstellung                         *
002700*A.01.00|1994-11-22| klm | Randbehandlung Gas-Intervall (Regel   *
002800*       |          |     | "Interval gas delta") korrigiert       *
002900*A.02.00|1998-06-19| wp  | Y2K: Tagesgrenze ueber SMRDATE0M ermit-*
003000*       |          |     | telt, keine eigene Jahrhundertlogik   *
003050*A.03.00|2007-05-22| bwt | Zwischensatz DAY-SERIES-POINT-RECORD  *
003060*       |          |     | (SMRDRVC) eingezogen statt direkter   *
003070*       |          |     | Feldbelegung (SMR-0224)               *
003100*-------|----------|-----|---------------------------------------*
003200*
003300* Programmbeschreibung
003400* --------------------
003500*
003600* Liest alle Telegramme eines Tages (CALL SMRFILE0M, Funktion
003700* DAYALL) und baut daraus fuer jede der 5 Kennzahlen eine eigene
003800* Verlaufsdatei mit einem Satz je Minute-des-Tages (0..1439). Der
003900* "Serientag" ist das Datum des ersten Telegramms, ausser dessen
004000* Uhrzeit liegt nach 23:00 - dann gehoert es bereits zum
004100* naechsten Tag (siehe Regel "Series-day assignment"). Nach dem
004200* letzten passenden Telegramm wird die Verlaufsreihe minutenweise
004300* bis 23:59 fortgeschrieben (Regel "End-of-day padding").
004400*
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     SWITCH-15 IS ANZEIGE-VERSION
005200         ON STATUS IS SHOW-VERSION
005300     CLASS ALPHNUM IS "0123456789"
005400                      "abcdefghijklmnopqrstuvwxyz"
005500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005600                      " .,;-_!$%&/=*+".
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT RPTFILE       ASSIGN TO #DYNAMIC.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  RPTFILE
006500     RECORD CONTAINS 80 CHARACTERS.
006600 01  RPT-LINE.
006700     05  RPT-MINUTE          PIC 9(04).
006800     05  FILLER              PIC X(02)      VALUE SPACES.
006900     05  RPT-VALUE           PIC -(06)9.999.
007000     05  RPT-VALUE-BLANK REDEFINES RPT-VALUE
007100                            PIC X(13).
007200     05  FILLER              PIC X(61)      VALUE SPACES.
007300
007400 WORKING-STORAGE SECTION.
007500 01          COMP-FELDER.
007600     05      C4-METRIC-IDX       PIC S9(04) COMP.
007700     05      C4-TIDX             PIC S9(04) COMP.
007800     05      C4-FIRST-IDX        PIC S9(04) COMP.
007900     05      C4-SECS-OF-DAY      PIC S9(07) COMP.
008000     05      C4-MINUTE           PIC S9(04) COMP.
008100     05      C4-LAST-MINUTE      PIC S9(04) COMP.
008200     05      C4-YY4              PIC S9(04) COMP.
008300
008400     05      FILLER              PIC X(02).
008500 01          DISPLAY-FELDER.
008600     05      D-VALUE             PIC S9(06)V9(03).
008700     05      D-PREV-VALUE        PIC S9(06)V9(03).
008800     05      D-BASELINE          PIC S9(06)V9(03).
008900     05      D-GAS-CAPTURE-PREV  PIC 9(06)       VALUE ZERO.
009000     05      D-CUM-PREV          PIC S9(07)V9(03).
009100     05      D-CUM-FIRST         PIC S9(07)V9(03).
009200     05      D-GAS-FIRST         PIC S9(06)V9(03).
009300
009400     05      FILLER              PIC X(02).
009500 01          KONSTANTE-FELDER.
009600     05      K-MODUL             PIC X(08) VALUE "SMRDDAY0".
009700     05      K-VERSION           PIC X(08) VALUE "A.03.00 ".
009800     05      K-METRIC-CODE-LIST  PIC X(20)
009900                  VALUE "DPOWDGASDCPWDCGSDVLT".
010000     05      K-METRIC-CODE-TBL REDEFINES K-METRIC-CODE-LIST.
010100         10  K-METRIC-CODE  OCCURS 5 TIMES PIC X(04).
010200
010300     05      FILLER              PIC X(02).
010400 01          SCHALTER.
010500     05      SERIES-DAY-SW       PIC X(01).
010600         88  SERIES-DAY-SET               VALUE "Y".
010700         88  SERIES-DAY-NOTSET             VALUE "N".
010800     05      BASELINE-SW         PIC X(01).
010900         88  HAVE-BASELINE                VALUE "Y".
011000         88  NO-BASELINE                  VALUE "N".
011100     05      PRG-STATUS          PIC 9.
011200         88  PRG-OK                       VALUE ZERO.
011300
011400     05      FILLER              PIC X(02).
011500 01          WORK-FELDER.
011600     05      SERIES-DAY-YYMMDD   PIC 9(06).
011700     05      P-RPT-FILE          PIC X(30).
011800
011900*--------------------------------------------------------------*
012000* Uebergabebereich fuer CALL "SMRFILE0M" (Funktion DAYALL)
012100*--------------------------------------------------------------*
012200     05      FILLER              PIC X(02).
012300 01          CALL-FILE-HDR.
012400     05      CALL-FILE-FUNCTION  PIC X(10)  VALUE "DAYALL".
012500     05      CALL-FILE-REQ-DATE  PIC 9(08).
012600     05      CALL-FILE-REQ-N     PIC S9(04) COMP.
012700     05      CALL-FILE-TG-COUNT  PIC S9(04) COMP.
012800     05      CALL-FILE-RC        PIC S9(04) COMP.
012900     05      FILLER              PIC X(04).
013000
013100 01          CALL-FILE-TG-TABLE.
013200     05      CALL-FILE-TG-ENTRY  OCCURS 300 TIMES
013300                                 INDEXED BY CALL-FILE-IDX
013400                                 PIC X(1283).
013500
013600     COPY    SMRTELGC OF "=SMRLIB".
013700
013800*--------------------------------------------------------------*
013900* Satzbild eines Verlaufspunkts (Minute-des-Tages/Wert/Status),
014000* siehe SMRDRVC - DAY-SERIES-POINT-RECORD
014100*--------------------------------------------------------------*
014200     COPY    SMRDRVC  OF "=SMRLIB".
014300
014400*--------------------------------------------------------------*
014500* Uebergabebereich fuer CALL "SMRDATE0M"
014600*--------------------------------------------------------------*
014700     05      FILLER              PIC X(02).
014800 01          CALL-DATE-HDR.
014900     05      CALL-DATE-FUNCTION  PIC X(10).
015000     05      CALL-DATE-YY2       PIC 9(02).
015100     05      CALL-DATE-YYYY4     PIC 9(04).
015200     05      CALL-DATE-IN        PIC 9(08).
015300     05      CALL-DATE-IN-TBL REDEFINES CALL-DATE-IN.
015400         10  CALL-DATE-IN-YYYY   PIC 9(04).
015500         10  CALL-DATE-IN-MM     PIC 9(02).
015600         10  CALL-DATE-IN-DD     PIC 9(02).
015700     05      CALL-DATE-N         PIC S9(04) COMP.
015800     05      CALL-DATE-OUT       PIC 9(08).
015900     05      CALL-DATE-OUT-TBL REDEFINES CALL-DATE-OUT.
016000         10  CALL-DATE-OUT-YYYY  PIC 9(04).
016100         10  CALL-DATE-OUT-MM    PIC 9(02).
016200         10  CALL-DATE-OUT-DD    PIC 9(02).
016300     05      CALL-DATE-RC        PIC S9(04) COMP.
016400     05      FILLER              PIC X(04).
016500
016600 LINKAGE SECTION.
016700 01     LINK-CTL.
016800     05  LINK-CTL-REQ-DATE       PIC 9(08).
016900     05  LINK-CTL-RC             PIC S9(04) COMP.
017000     05  FILLER                  PIC X(04).
017100
017200 PROCEDURE DIVISION USING LINK-CTL.
017300
017400 A100-STEUERUNG SECTION.
017500 A100-00.
017600     IF  SHOW-VERSION
017700         DISPLAY K-MODUL " VERSION " K-VERSION
017800     END-IF
017900
018000     PERFORM B000-VORLAUF
018100     IF PRG-OK
018200        PERFORM B100-VERARBEITUNG
018300     END-IF
018400     PERFORM B090-ENDE
018500     .
018600 A100-99.
018700     EXIT.
018800
018900 B000-VORLAUF SECTION.
019000 B000-00.
019100     SET  PRG-OK TO TRUE
019200     MOVE ZERO TO LINK-CTL-RC
019300     MOVE LINK-CTL-REQ-DATE TO CALL-FILE-REQ-DATE
019400     MOVE "DAYALL"          TO CALL-FILE-FUNCTION
019500     MOVE ZERO              TO CALL-FILE-TG-COUNT
019600
019700     CALL "SMRFILE0M" USING CALL-FILE-HDR, CALL-FILE-TG-TABLE
019800
019900     IF CALL-FILE-RC NOT = ZERO OR CALL-FILE-TG-COUNT = ZERO
020000        MOVE 9997 TO LINK-CTL-RC
020100        SET  PRG-STATUS TO 1
020200     ELSE
020300        PERFORM C050-DETERMINE-SERIES-DAY THRU C050-99
020400     END-IF
020500     .
020600 B000-99.
020700     EXIT.
020800
020900 B090-ENDE SECTION.
021000 B090-00.
021100     CONTINUE
021200     .
021300 B090-99.
021400     EXIT.
021500
021600 B100-VERARBEITUNG SECTION.
021700 B100-00.
021800     PERFORM D100-RUN-ONE-METRIC THRU D100-99
021900              VARYING C4-METRIC-IDX FROM 1 BY 1
022000                UNTIL C4-METRIC-IDX > 5
022100     .
022200 B100-99.
022300     EXIT.
022400
022500******************************************************************
022600* Serientag ermitteln: Datum des ersten Telegramms, ausser dessen
022700* Uhrzeit liegt nach 23:00 - dann naechster Kalendertag
022800******************************************************************
022900 C050-DETERMINE-SERIES-DAY SECTION.
023000 C050-00.
023100     MOVE CALL-FILE-TG-ENTRY(1) TO TELEGRAM-RECORD
023200
023300     IF TG-READING-TIME-HH = 23
023400        AND (TG-READING-TIME-MI > 0 OR TG-READING-TIME-SS > 0)
023500        MOVE "EXPANDYR" TO CALL-DATE-FUNCTION
023600        MOVE TG-READING-DATE-YY TO CALL-DATE-YY2
023700        CALL "SMRDATE0M" USING CALL-DATE-HDR
023800        MOVE CALL-DATE-YYYY4    TO CALL-DATE-IN-YYYY
023900        MOVE TG-READING-DATE-MM TO CALL-DATE-IN-MM
024000        MOVE TG-READING-DATE-DD TO CALL-DATE-IN-DD
024100        MOVE "ADDDAYS"          TO CALL-DATE-FUNCTION
024200        MOVE 1                  TO CALL-DATE-N
024300        CALL "SMRDATE0M" USING CALL-DATE-HDR
024400        MOVE CALL-DATE-OUT-YYYY(3:2) TO SERIES-DAY-YYMMDD(1:2)
024500        MOVE CALL-DATE-OUT-MM   TO SERIES-DAY-YYMMDD(3:2)
024600        MOVE CALL-DATE-OUT-DD   TO SERIES-DAY-YYMMDD(5:2)
024700     ELSE
024800        MOVE TG-READING-DATE-N TO SERIES-DAY-YYMMDD
024900     END-IF
025000
025100*          --> erstes zum Serientag passende Telegramm suchen
025200     MOVE ZERO TO C4-FIRST-IDX
025300     PERFORM C060-FIND-FIRST-MATCH THRU C060-99
025400              VARYING C4-TIDX FROM 1 BY 1
025500                UNTIL C4-TIDX > CALL-FILE-TG-COUNT
025600                   OR C4-FIRST-IDX NOT = ZERO
025700     .
025800 C050-99.
025900     EXIT.
026000
026100 C060-FIND-FIRST-MATCH SECTION.
026200 C060-00.
026300     MOVE CALL-FILE-TG-ENTRY(C4-TIDX) TO TELEGRAM-RECORD
026400     IF TG-READING-DATE-N = SERIES-DAY-YYMMDD
026500        MOVE C4-TIDX TO C4-FIRST-IDX
026600     END-IF
026700     .
026800 C060-99.
026900     EXIT.
027000
027100******************************************************************
027200* eine der 5 Kennzahlen: Datei aufbauen, Telegramme abtasten,
027300* bis Tagesende auffuellen
027400******************************************************************
027500 D100-RUN-ONE-METRIC SECTION.
027600 D100-00.
027700     SET  NO-BASELINE   TO TRUE
027800     MOVE ZERO TO C4-LAST-MINUTE
027900     MOVE ZERO TO D-PREV-VALUE
028000     MOVE ZERO TO D-GAS-CAPTURE-PREV
028100
028200     STRING "$DATA"                          DELIMITED BY SIZE,
028300            "."                               DELIMITED BY SIZE,
028400            "SMRRPT"                          DELIMITED BY SIZE,
028500            "."                                DELIMITED BY SIZE,
028600            K-METRIC-CODE(C4-METRIC-IDX)      DELIMITED BY SIZE
028700     INTO   P-RPT-FILE
028800
028900     ENTER "COBOLASSIGN" USING RPTFILE, P-RPT-FILE
029000                          GIVING C4-TIDX
029100     OPEN OUTPUT RPTFILE
029200
029300     PERFORM E100-SCAN-ONE-TELEGRAM THRU E100-99
029400              VARYING C4-TIDX FROM 1 BY 1
029500                UNTIL C4-TIDX > CALL-FILE-TG-COUNT
029600
029700     PERFORM F100-PAD-TO-MIDNIGHT THRU F100-99
029800              UNTIL C4-LAST-MINUTE >= 1440
029900
030000     CLOSE RPTFILE
030100     .
030200 D100-99.
030300     EXIT.
030400
030500******************************************************************
030600* ein Telegramm der Reihe fuer die laufende Kennzahl auswerten
030700******************************************************************
030800 E100-SCAN-ONE-TELEGRAM SECTION.
030900 E100-00.
031000     SET  DP-VALUE-IS-NUMERIC TO TRUE
031100     MOVE CALL-FILE-TG-ENTRY(C4-TIDX) TO TELEGRAM-RECORD
031200
031300     IF TG-READING-DATE-N NOT = SERIES-DAY-YYMMDD
031400        DISPLAY K-MODUL
031500                " TELEGRAMM AUSSERHALB SERIENTAG UEBERSPRUNGEN "
031600                TG-READING-DATE-N
031700        GO TO E100-99
031800     END-IF
031900
032000     COMPUTE C4-SECS-OF-DAY = TG-READING-TIME-HH * 3600
032100                             + TG-READING-TIME-MI * 60
032200                             + TG-READING-TIME-SS
032300     COMPUTE C4-MINUTE ROUNDED = C4-SECS-OF-DAY / 60
032400
032500     EVALUATE C4-METRIC-IDX
032600        WHEN 1
032700             PERFORM G100-VALUE-POWER      THRU G100-99
032800        WHEN 2
032900             PERFORM G200-VALUE-GAS-IV     THRU G200-99
033000        WHEN 3
033100             PERFORM G300-VALUE-CUM-POWER  THRU G300-99
033200        WHEN 4
033300             PERFORM G400-VALUE-CUM-GAS    THRU G400-99
033400        WHEN 5
033500             PERFORM G500-VALUE-VOLTAGE    THRU G500-99
033600     END-EVALUATE
033700
033800     MOVE C4-MINUTE TO DP-MINUTE-OF-DAY
033900     MOVE D-VALUE   TO DP-VALUE
034000     PERFORM H100-WRITE-DAY-POINT THRU H100-99
034100     MOVE C4-MINUTE TO C4-LAST-MINUTE
034200     .
034300 E100-99.
034400     EXIT.
034500
034600******************************************************************
034700* Kennzahl 1: Leistungsbezug, Momentanwert
034800******************************************************************
034900 G100-VALUE-POWER SECTION.
035000 G100-00.
035100     MOVE TG-POWER-DELIVERED-KW TO D-VALUE
035200     MOVE D-VALUE TO RPT-VALUE
035300     .
035400 G100-99.
035500     EXIT.
035600
035700******************************************************************
035800* Kennzahl 2: Gas-Intervalldelta (Regel "Interval gas delta")
035900******************************************************************
036000 G200-VALUE-GAS-IV SECTION.
036100 G200-00.
036200     IF NOT HAVE-BASELINE
036300        MOVE ZERO TO D-VALUE
036400        MOVE TG-GAS-DELIVERED-M3   TO D-PREV-VALUE
036500        MOVE TG-GAS-CAPTURE-TIME-N TO D-GAS-CAPTURE-PREV
036600        SET  HAVE-BASELINE TO TRUE
036700     ELSE
036800        IF TG-GAS-CAPTURE-TIME-N NOT = D-GAS-CAPTURE-PREV
036900           COMPUTE D-VALUE = TG-GAS-DELIVERED-M3 - D-PREV-VALUE
037000           MOVE TG-GAS-DELIVERED-M3   TO D-PREV-VALUE
037100           MOVE TG-GAS-CAPTURE-TIME-N TO D-GAS-CAPTURE-PREV
037200        ELSE
037300           MOVE ZERO TO D-VALUE
037400        END-IF
037500     END-IF
037600     MOVE D-VALUE TO RPT-VALUE
037700     .
037800 G200-99.
037900     EXIT.
038000
038100******************************************************************
038200* Kennzahl 3: kumulierte Energie (Regel "Cumulative-energy-for-day")
038300******************************************************************
038400 G300-VALUE-CUM-POWER SECTION.
038500 G300-00.
038600     COMPUTE D-CUM-PREV = TG-ELEC-TARIFF-1-KWH
038700                         + TG-ELEC-TARIFF-2-KWH
038800     IF NOT HAVE-BASELINE
038900        MOVE D-CUM-PREV TO D-CUM-FIRST
039000        SET  HAVE-BASELINE TO TRUE
039100     END-IF
039200     COMPUTE D-VALUE = D-CUM-PREV - D-CUM-FIRST
039300     MOVE D-VALUE TO RPT-VALUE
039400*          --> nach Tagesende wird der letzte Wert weitergefuehrt
039500     MOVE D-VALUE TO D-PREV-VALUE
039600     .
039700 G300-99.
039800     EXIT.
039900
040000******************************************************************
040100* Kennzahl 4: kumuliertes Gas (Regel "Cumulative gas delta")
040200******************************************************************
040300 G400-VALUE-CUM-GAS SECTION.
040400 G400-00.
040500     IF NOT HAVE-BASELINE
040600        MOVE TG-GAS-DELIVERED-M3 TO D-GAS-FIRST
040700        SET  HAVE-BASELINE TO TRUE
040800     END-IF
040900     COMPUTE D-VALUE = TG-GAS-DELIVERED-M3 - D-GAS-FIRST
041000     MOVE D-VALUE TO RPT-VALUE
041100     MOVE D-VALUE TO D-PREV-VALUE
041200     .
041300 G400-99.
041400     EXIT.
041500
041600******************************************************************
041700* Kennzahl 5: Spannung L1, Momentanwert (Auffuellwert = undefiniert)
041800******************************************************************
041900 G500-VALUE-VOLTAGE SECTION.
042000 G500-00.
042100     MOVE TG-VOLTAGE-L1 TO D-VALUE
042200     MOVE D-VALUE TO RPT-VALUE
042300     .
042400 G500-99.
042500     EXIT.
042600
042700******************************************************************
042800* Auffuellen der Verlaufsreihe im Minutentakt bis Tagesende
042900* (Regel "End-of-day padding")
043000******************************************************************
043100 F100-PAD-TO-MIDNIGHT SECTION.
043200 F100-00.
043300     ADD 1 TO C4-LAST-MINUTE
043400     IF C4-LAST-MINUTE < 1440
043500        MOVE C4-LAST-MINUTE TO DP-MINUTE-OF-DAY
043600        SET  DP-VALUE-IS-NUMERIC TO TRUE
043700        EVALUATE C4-METRIC-IDX
043800           WHEN 1
043900                MOVE ZERO TO DP-VALUE
044000           WHEN 2
044100                MOVE ZERO TO DP-VALUE
044200           WHEN 3
044300                MOVE D-PREV-VALUE TO DP-VALUE
044400           WHEN 4
044500                MOVE D-PREV-VALUE TO DP-VALUE
044600           WHEN 5
044700                MOVE ZERO TO DP-VALUE
044800                SET  DP-VALUE-IS-UNDEFINED TO TRUE
044900        END-EVALUATE
045000        PERFORM H100-WRITE-DAY-POINT THRU H100-99
045100     END-IF
045200     .
045300 F100-99.
045400     EXIT.
045500
045600******************************************************************
045700* Verlaufspunkt (DAY-SERIES-POINT-RECORD, siehe SMRDRVC) auf die
045800* Reportzeile umsetzen und schreiben; ein undefinierter Wert
045900* (Regel "End-of-day padding", Spannung) erscheint als Leerfeld
046000******************************************************************
046100 H100-WRITE-DAY-POINT SECTION.
046200 H100-00.
046300     MOVE DP-MINUTE-OF-DAY TO RPT-MINUTE
046400     IF DP-VALUE-IS-UNDEFINED
046500        MOVE SPACES TO RPT-VALUE-BLANK
046600     ELSE
046700        MOVE DP-VALUE TO RPT-VALUE
046800     END-IF
046900     WRITE RPT-LINE
047000     .
047100 H100-99.
047200     EXIT.
