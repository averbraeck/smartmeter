000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. SMRCTL0O.
000400
000500 AUTHOR. R HEUSSER.
000600
000700 INSTALLATION. ABT ENERGIEDATEN.
000800
000900 DATE-WRITTEN. 1993-03-22.
001000
001100 DATE-COMPILED.
001200
001300 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH.
001400
001500*****************************************************************
001600* Letzte Aenderung :: 2004-11-09
001700* Letzte Version   :: A.03.00
001800* Kurzbeschreibung :: Tagesablauf-Steuerung fuer die
001900*                     Zaehlerdaten-Auswertung (Batch-Einstieg)
002000* Auftrag          :: SMR-0001
002100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002200*----------------------------------------------------------------*
002300* Vers. | Datum    | von | Kommentar                             *
002400*-------|----------|-----|---------------------------------------*
002500*A.00.00|1993-03-22| rgh | Neuerstellung                         *
002600*A.01.00|1994-12-06| klm | Aufruf SMRLAST0O ergaenzt             *
002700*A.02.00|1998-11-30| rgh | Jahrhundertwechsel: Stichtag ueber     *
002800*       |          |     | GETSTARTUPTEXT jetzt 8-stellig (CCYY) *
002900*A.03.00|2004-11-09| bwt | Abbruch nach 1. Fehler statt Weiter-   *
003000*       |          |     | verarbeitung (Auftrag KVA-1187)       *
003100*-------|----------|-----|---------------------------------------*
003200*
003300* Programmbeschreibung
003400* --------------------
003500*
003600* Ruft der Reihe nach die vier Auswertungsprogramme der
003700* Zaehlerdaten-Verarbeitung auf:
003800*     SMRDDAY0O - Tagesgang je Viertelstunde/Telegramm
003900*     SMRHOUR0O - Stundensummen
004000*     SMRPRD0O  - 30-Tage- und 12-Monats-Verbrauch
004100*     SMRLAST0O - Momentanschnappschuss
004200* Der Stichtag fuer SMRDDAY0O/SMRHOUR0O wird ueber den Guardian
004300* Startup-Text uebergeben (Format CCYYMMDD, PARAM 1). Fehlt der
004400* Startup-Text oder ist er nicht numerisch, wird der heutige Tag
004500* verwendet (0 an SMRDDAY0O/SMRHOUR0O weiterreichen, siehe dort).
004600* Bricht ein Teilprogramm mit einem Fehler-RC ab, wird die
004700* restliche Kette nicht mehr angestossen (Auftrag KVA-1187).
004800*
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     SWITCH-15 IS ANZEIGE-VERSION
005600         ON STATUS IS SHOW-VERSION
005700     CLASS ALPHNUM IS "0123456789"
005800                      "abcdefghijklmnopqrstuvwxyz"
005900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006000                      " .,;-_!$%&/=*+".
006100
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400 01          COMP-FELDER.
006500     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
006600     05      FILLER              PIC X(04).
006700
006800 01          KONSTANTE-FELDER.
006900     05      K-MODUL             PIC X(08) VALUE "SMRCTL0 ".
007000     05      K-VERSION           PIC X(08) VALUE "A.03.00 ".
007100     05      FILLER              PIC X(04).
007200 01          K-TITEL-ZEILE REDEFINES KONSTANTE-FELDER.
007300     05      K-TITEL-MODUL       PIC X(08).
007400     05      K-TITEL-VERSION     PIC X(08).
007500     05      FILLER              PIC X(04).
007600
007700 01          SCHALTER.
007800     05      PRG-STATUS          PIC 9.
007900         88  PRG-OK                       VALUE ZERO.
008000     05      FILLER              PIC X(07).
008100
008200 01          STUP-PARAMETER.
008300     05      STUP-PORTION        PIC X(30) VALUE "STRING".
008400     05      STUP-TEXT           PIC X(128).
008500     05      FILLER              PIC X(02).
008600
008700 01          STUP-CONTENT-DECOMPOSE.
008800     05      STUP-DEC-DATE       PIC X(08) VALUE SPACES.
008900     05      FILLER              PIC X(120).
009000
009100 01          WORK-FELDER.
009200     05      W-REQ-DATE          PIC 9(08) VALUE ZERO.
009300     05      W-REQ-DATE-NUM REDEFINES W-REQ-DATE
009400                                 PIC 9(08).
009500     05      W-REQ-DATE-TBL REDEFINES W-REQ-DATE.
009600         10  W-REQ-DATE-CCYY     PIC 9(04).
009700         10  W-REQ-DATE-MM       PIC 9(02).
009800         10  W-REQ-DATE-DD       PIC 9(02).
009900
010000*--------------------------------------------------------------*
010100* Uebergabebereich fuer die vier Auswertungsprogramme
010200*--------------------------------------------------------------*
010300     05      FILLER              PIC X(02).
010400 01          CALL-DDAY-CTL.
010500     05      CALL-DDAY-REQ-DATE  PIC 9(08)  VALUE ZERO.
010600     05      CALL-DDAY-RC        PIC S9(04) COMP.
010700     05      FILLER              PIC X(06).
010800
010900 01          CALL-HOUR-CTL.
011000     05      CALL-HOUR-REQ-DATE  PIC 9(08)  VALUE ZERO.
011100     05      CALL-HOUR-RC        PIC S9(04) COMP.
011200     05      FILLER              PIC X(06).
011300
011400 01          CALL-PRD-CTL.
011500     05      CALL-PRD-RC         PIC S9(04) COMP.
011600     05      FILLER              PIC X(06).
011700
011800 01          CALL-LAST-CTL.
011900     05      CALL-LAST-RC        PIC S9(04) COMP.
012000     05      FILLER              PIC X(06).
012100
012200 PROCEDURE DIVISION.
012300
012400 A100-STEUERUNG SECTION.
012500 A100-00.
012600     IF  SHOW-VERSION
012700         DISPLAY K-MODUL " VERSION " K-VERSION
012800     END-IF
012900
013000     PERFORM B000-VORLAUF
013100     IF PRG-OK
013200        PERFORM B100-VERARBEITUNG
013300     END-IF
013400     PERFORM B090-ENDE
013500     .
013600 A100-99.
013700     EXIT.
013800
013900******************************************************************
014000* Stichtag aus dem Guardian Startup-Text holen; ist keiner
014100* vorhanden oder nicht 8-stellig numerisch, bleibt W-REQ-DATE
014200* auf ZERO und die Teilprogramme werten dann den heutigen Tag
014300* aus (siehe deren Regel "Series-day assignment")
014400******************************************************************
014500 B000-VORLAUF SECTION.
014600 B000-00.
014700     SET  PRG-OK TO TRUE
014800     MOVE ZERO TO W-REQ-DATE
014900     MOVE SPACES TO STUP-TEXT
015000     ENTER "GETSTARTUPTEXT" USING STUP-PORTION
015100                                  STUP-TEXT
015200                           GIVING STUP-RESULT
015300
015400     IF STUP-RESULT > ZERO
015500        MOVE STUP-TEXT(1:8) TO STUP-DEC-DATE
015600        IF STUP-DEC-DATE IS NUMERIC
015700           MOVE STUP-DEC-DATE TO W-REQ-DATE
015800        END-IF
015900     END-IF
016000     .
016100 B000-99.
016200     EXIT.
016300
016400 B090-ENDE SECTION.
016500 B090-00.
016600     IF PRG-OK
016700        DISPLAY K-MODUL " TAGESVERARBEITUNG BEENDET"
016800     ELSE
016900        DISPLAY K-MODUL " TAGESVERARBEITUNG ABGEBROCHEN"
017000     END-IF
017100     .
017200 B090-99.
017300     EXIT.
017400
017500 B100-VERARBEITUNG SECTION.
017600 B100-00.
017700     PERFORM C100-RUN-DDAY  THRU C100-99
017800     IF PRG-OK
017900        PERFORM C200-RUN-HOUR  THRU C200-99
018000     END-IF
018100     IF PRG-OK
018200        PERFORM C300-RUN-PRD   THRU C300-99
018300     END-IF
018400     IF PRG-OK
018500        PERFORM C400-RUN-LAST  THRU C400-99
018600     END-IF
018700     .
018800 B100-99.
018900     EXIT.
019000
019100 C100-RUN-DDAY SECTION.
019200 C100-00.
019300     MOVE W-REQ-DATE TO CALL-DDAY-REQ-DATE
019400     MOVE ZERO       TO CALL-DDAY-RC
019500
019600     CALL "SMRDDAY0O" USING CALL-DDAY-CTL
019700
019800     EVALUATE CALL-DDAY-RC
019900         WHEN ZERO
020000              CONTINUE
020100         WHEN OTHER
020200              DISPLAY K-MODUL " SMRDDAY0O RC=" CALL-DDAY-RC
020300              SET PRG-STATUS TO 1
020400     END-EVALUATE
020500     .
020600 C100-99.
020700     EXIT.
020800
020900 C200-RUN-HOUR SECTION.
021000 C200-00.
021100     MOVE W-REQ-DATE TO CALL-HOUR-REQ-DATE
021200     MOVE ZERO       TO CALL-HOUR-RC
021300
021400     CALL "SMRHOUR0O" USING CALL-HOUR-CTL
021500
021600     EVALUATE CALL-HOUR-RC
021700         WHEN ZERO
021800              CONTINUE
021900         WHEN OTHER
022000              DISPLAY K-MODUL " SMRHOUR0O RC=" CALL-HOUR-RC
022100              SET PRG-STATUS TO 1
022200     END-EVALUATE
022300     .
022400 C200-99.
022500     EXIT.
022600
022700 C300-RUN-PRD SECTION.
022800 C300-00.
022900     MOVE ZERO TO CALL-PRD-RC
023000
023100     CALL "SMRPRD0O" USING CALL-PRD-CTL
023200
023300     EVALUATE CALL-PRD-RC
023400         WHEN ZERO
023500              CONTINUE
023600         WHEN OTHER
023700              DISPLAY K-MODUL " SMRPRD0O RC=" CALL-PRD-RC
023800              SET PRG-STATUS TO 1
023900     END-EVALUATE
024000     .
024100 C300-99.
024200     EXIT.
024300
024400 C400-RUN-LAST SECTION.
024500 C400-00.
024600     MOVE ZERO TO CALL-LAST-RC
024700
024800     CALL "SMRLAST0O" USING CALL-LAST-CTL
024900
025000     EVALUATE CALL-LAST-RC
025100         WHEN ZERO
025200              CONTINUE
025300         WHEN OTHER
025400              DISPLAY K-MODUL " SMRLAST0O RC=" CALL-LAST-RC
025500              SET PRG-STATUS TO 1
025600     END-EVALUATE
025700     .
025800 C400-99.
025900     EXIT.
