000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. SMRHOUR0O.
000400
000500 AUTHOR. K LEHMANN.
000600
000700 INSTALLATION. ABT ENERGIEDATEN.
000800
000900 DATE-WRITTEN. 1993-03-08.
001000
001100 DATE-COMPILED.
001200
001300 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH.
001400
001500*****************************************************************
001600* Letzte Aenderung :: 1998-06-19
001700* Letzte Version   :: A.02.00
001800* Kurzbeschreibung :: Stuendliche Energiebilanz eines Tages
001900*                     (24 Stundeneimer), siehe Regel
002000*                     "Hourly bucket rule"
002100* Auftrag          :: SMR-0003
002200*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002300*----------------------------------------------------------------*
002400* Vers. | Datum    | von | Kommentar                             *
002500*-------|----------|-----|---------------------------------------*
002600*A.00.00|1993-03-08| klm | Neuerstellung                         *
002700*A.01.00|1995-02-14| rgh | Randfall letzter Eimer (23 Uhr) korri- *
002800*       |          |     | giert - wurde vorher ueberlaufen       *
002900*A.02.00|1998-06-19| wp  | Y2K: Serientag ueber SMRDATE0M         *
003000*-------|----------|-----|---------------------------------------*
003100*
003200* Programmbeschreibung
003300* --------------------
003400*
003500* Liest alle Telegramme eines Tages (CALL SMRFILE0M, Funktion
003600* DAYALL), verteilt sie auf 24 Stundeneimer (HOUR = min(23,
003700* round(Tagessekunden/3600))) und bildet je Eimer das Delta zum
003800* vorangehenden (gefuellten) Eimer; Eimer 0 wird gegen den
003900* Anfangsstand des Tages (erstes Telegramm) verrechnet. Ein Eimer
004000* ohne eigenes Telegramm uebernimmt den Stand des vorigen Eimers
004100* (Delta 0).
004200*
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     SWITCH-15 IS ANZEIGE-VERSION
005000         ON STATUS IS SHOW-VERSION
005100     CLASS ALPHNUM IS "0123456789"
005200                      "abcdefghijklmnopqrstuvwxyz"
005300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005400                      " .,;-_!$%&/=*+".
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT RPTFILE       ASSIGN TO #DYNAMIC.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  RPTFILE
006300     RECORD CONTAINS 80 CHARACTERS.
006400 01  RPT-LINE.
006500     05  RPT-HOUR-DISP       PIC X(05).
006600     05  FILLER              PIC X(02)      VALUE SPACES.
006700     05  RPT-DELTA           PIC -(06)9.999.
006800     05  FILLER              PIC X(61)      VALUE SPACES.
006900
007000 WORKING-STORAGE SECTION.
007100 01          COMP-FELDER.
007200     05      C4-TIDX             PIC S9(04) COMP.
007300     05      C4-HOUR             PIC S9(04) COMP.
007400     05      C4-PREV-HOUR        PIC S9(04) COMP.
007500     05      C4-SECS-OF-DAY      PIC S9(07) COMP.
007600     05      ASS-FSTATUS         PIC S9(04) COMP.
007700
007800     05      FILLER              PIC X(02).
007900 01          DISPLAY-FELDER.
008000     05      D-CUM               PIC S9(07)V9(03).
008100     05      D-CUM-TBL REDEFINES D-CUM.
008200         10  D-CUM-WHOLE         PIC S9(07).
008300         10  D-CUM-FRACT         PIC 9(03).
008400     05      D-START             PIC S9(07)V9(03).
008500     05      D-HOUR2             PIC ZZ.
008600
008700     05      FILLER              PIC X(02).
008800 01          KONSTANTE-FELDER.
008900     05      K-MODUL             PIC X(08) VALUE "SMRHOUR0".
009000     05      K-VERSION           PIC X(08) VALUE "A.02.00 ".
009100
009200     05      FILLER              PIC X(02).
009300 01          SCHALTER.
009400     05      PRG-STATUS          PIC 9.
009500         88  PRG-OK                       VALUE ZERO.
009600     05      BASELINE-SW         PIC X(01).
009700         88  HAVE-BASELINE                VALUE "Y".
009800         88  NO-BASELINE                  VALUE "N".
009900     05      FILE-STATUS         PIC X(02).
010000         88  FILE-OK                      VALUE "00".
010100         88  FILE-NOK                     VALUE "01" THRU "99".
010200     05      REC-STAT REDEFINES  FILE-STATUS.
010300         10  FILE-STATUS1        PIC X.
010400         10                      PIC X.
010500
010600     05      FILLER              PIC X(02).
010700 01          WORK-FELDER.
010800     05      SERIES-DAY-YYMMDD   PIC 9(06).
010900     05      SERIES-DAY-TBL REDEFINES SERIES-DAY-YYMMDD.
011000         10  SERIES-DAY-YY       PIC 9(02).
011100         10  SERIES-DAY-MM       PIC 9(02).
011200         10  SERIES-DAY-DD       PIC 9(02).
011300     05      P-RPT-FILE          PIC X(30)  VALUE
011400                  "$DATA.SMRRPT.HOUR".
011500
011600*--------------------------------------------------------------*
011700* Uebergabebereich fuer CALL "SMRFILE0M" (Funktion DAYALL)
011800*--------------------------------------------------------------*
011900     05      FILLER              PIC X(02).
012000 01          CALL-FILE-HDR.
012100     05      CALL-FILE-FUNCTION  PIC X(10)  VALUE "DAYALL".
012200     05      CALL-FILE-REQ-DATE  PIC 9(08).
012300     05      CALL-FILE-REQ-N     PIC S9(04) COMP.
012400     05      CALL-FILE-TG-COUNT  PIC S9(04) COMP.
012500     05      CALL-FILE-RC        PIC S9(04) COMP.
012600     05      FILLER              PIC X(04).
012700
012800 01          CALL-FILE-TG-TABLE.
012900     05      CALL-FILE-TG-ENTRY  OCCURS 300 TIMES
013000                                 INDEXED BY CALL-FILE-IDX
013100                                 PIC X(1283).
013200
013300     COPY    SMRTELGC OF "=SMRLIB".
013400     COPY    SMRDRVC  OF "=SMRLIB".
013500
013600     05      FILLER              PIC X(02).
013700 LINKAGE SECTION.
013800 01     LINK-CTL.
013900     05  LINK-CTL-REQ-DATE       PIC 9(08).
014000     05  LINK-CTL-RC             PIC S9(04) COMP.
014100     05  FILLER                  PIC X(04).
014200
014300 PROCEDURE DIVISION USING LINK-CTL.
014400
014500 A100-STEUERUNG SECTION.
014600 A100-00.
014700     IF  SHOW-VERSION
014800         DISPLAY K-MODUL " VERSION " K-VERSION
014900     END-IF
015000
015100     PERFORM B000-VORLAUF
015200     IF PRG-OK
015300        PERFORM B100-VERARBEITUNG
015400     END-IF
015500     PERFORM B090-ENDE
015600     .
015700 A100-99.
015800     EXIT.
015900
016000 B000-VORLAUF SECTION.
016100 B000-00.
016200     SET  PRG-OK TO TRUE
016300     MOVE ZERO TO LINK-CTL-RC
016400     MOVE LINK-CTL-REQ-DATE TO CALL-FILE-REQ-DATE
016500     MOVE "DAYALL"          TO CALL-FILE-FUNCTION
016600     MOVE ZERO              TO CALL-FILE-TG-COUNT
016700
016800     CALL "SMRFILE0M" USING CALL-FILE-HDR, CALL-FILE-TG-TABLE
016900
017000     IF CALL-FILE-RC NOT = ZERO OR CALL-FILE-TG-COUNT = ZERO
017100        MOVE 9997 TO LINK-CTL-RC
017200        SET  PRG-STATUS TO 1
017300     ELSE
017400        MOVE CALL-FILE-TG-ENTRY(1) TO TELEGRAM-RECORD
017500        MOVE TG-READING-DATE-N     TO SERIES-DAY-YYMMDD
017600        PERFORM C100-INIT-BUCKETS THRU C100-99
017700     END-IF
017800     .
017900 B000-99.
018000     EXIT.
018100
018200 B090-ENDE SECTION.
018300 B090-00.
018400     CONTINUE
018500     .
018600 B090-99.
018700     EXIT.
018800
018900 B100-VERARBEITUNG SECTION.
019000 B100-00.
019100     PERFORM D100-BUCKET-ONE-TELEGRAM THRU D100-99
019200              VARYING C4-TIDX FROM 1 BY 1
019300                UNTIL C4-TIDX > CALL-FILE-TG-COUNT
019400
019500     MOVE ZERO TO ASS-FSTATUS
019600     ENTER "COBOLASSIGN" USING RPTFILE, P-RPT-FILE
019700                          GIVING ASS-FSTATUS
019800     IF ASS-FSTATUS NOT = ZERO
019900        MOVE "99" TO FILE-STATUS
020000        MOVE 9996 TO LINK-CTL-RC
020100        GO TO B100-99
020200     END-IF
020300     OPEN OUTPUT RPTFILE
020400
020500     PERFORM E100-WRITE-ONE-BUCKET THRU E100-99
020600              VARYING HB-IDX FROM 1 BY 1
020700                UNTIL HB-IDX > 24
020800
020900     CLOSE RPTFILE
021000     .
021100 B100-99.
021200     EXIT.
021300
021400 C100-INIT-BUCKETS SECTION.
021500 C100-00.
021600     PERFORM C110-INIT-ONE-BUCKET THRU C110-99
021700              VARYING HB-IDX FROM 1 BY 1
021800                UNTIL HB-IDX > 24
021900     SET  NO-BASELINE TO TRUE
022000     .
022100 C100-99.
022200     EXIT.
022300
022400 C110-INIT-ONE-BUCKET SECTION.
022500 C110-00.
022600     MOVE ZERO TO HB-CUM-TOTAL(HB-IDX)
022700     MOVE ZERO TO HB-DELTA(HB-IDX)
022800     SET  HB-NO-READING(HB-IDX) TO TRUE
022900     .
023000 C110-99.
023100     EXIT.
023200
023300******************************************************************
023400* ein Telegramm in seinen Stundeneimer einsortieren
023500******************************************************************
023600 D100-BUCKET-ONE-TELEGRAM SECTION.
023700 D100-00.
023800     MOVE CALL-FILE-TG-ENTRY(C4-TIDX) TO TELEGRAM-RECORD
023900
024000     IF TG-READING-DATE-N NOT = SERIES-DAY-YYMMDD
024100        GO TO D100-99
024200     END-IF
024300
024400     COMPUTE D-CUM = TG-ELEC-TARIFF-1-KWH + TG-ELEC-TARIFF-2-KWH
024500
024600     IF NOT HAVE-BASELINE
024700        MOVE D-CUM TO D-START
024800        SET  HAVE-BASELINE TO TRUE
024900     END-IF
025000
025100     COMPUTE C4-SECS-OF-DAY = TG-READING-TIME-HH * 3600
025200                             + TG-READING-TIME-MI * 60
025300                             + TG-READING-TIME-SS
025400     COMPUTE C4-HOUR ROUNDED = C4-SECS-OF-DAY / 3600
025500     IF C4-HOUR > 23
025600        MOVE 23 TO C4-HOUR
025700     END-IF
025800
025900     SET  HB-IDX TO C4-HOUR
026000     SET  HB-IDX UP BY 1
026100     MOVE D-CUM TO HB-CUM-TOTAL(HB-IDX)
026200     SET  HB-HAS-READING(HB-IDX) TO TRUE
026300     .
026400 D100-99.
026500     EXIT.
026600
026700******************************************************************
026800* Deltas bilden und Report schreiben; ein leerer Eimer traegt den
026900* Stand des vorigen Eimers fort (Delta 0)
027000******************************************************************
027100 E100-WRITE-ONE-BUCKET SECTION.
027200 E100-00.
027300     SET  C4-PREV-HOUR TO HB-IDX
027400     SUBTRACT 1 FROM C4-PREV-HOUR
027500
027600     IF HB-NO-READING(HB-IDX)
027700        IF HB-IDX = 1
027800           MOVE D-START TO HB-CUM-TOTAL(HB-IDX)
027900        ELSE
028000           MOVE HB-CUM-TOTAL(C4-PREV-HOUR)
028100                             TO HB-CUM-TOTAL(HB-IDX)
028200        END-IF
028300     END-IF
028400
028500     IF HB-IDX = 1
028600        COMPUTE HB-DELTA(HB-IDX) = HB-CUM-TOTAL(HB-IDX) - D-START
028700     ELSE
028800        COMPUTE HB-DELTA(HB-IDX) = HB-CUM-TOTAL(HB-IDX)
028900                                  - HB-CUM-TOTAL(C4-PREV-HOUR)
029000     END-IF
029100
029200     SET  C4-HOUR TO HB-IDX
029300     SUBTRACT 1 FROM C4-HOUR
029400     MOVE C4-HOUR TO D-HOUR2
029500     STRING D-HOUR2 DELIMITED BY SIZE,
029600            ":00"   DELIMITED BY SIZE
029700     INTO   RPT-HOUR-DISP
029800     MOVE HB-DELTA(HB-IDX) TO RPT-DELTA
029900     WRITE RPT-LINE
030000     .
030100 E100-99.
030200     EXIT.
