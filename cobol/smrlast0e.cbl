000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. SMRLAST0O.
000400
000500 AUTHOR. R HEUSSER.
000600
000700 INSTALLATION. ABT ENERGIEDATEN.
000800
000900 DATE-WRITTEN. 1993-03-18.
001000
001100 DATE-COMPILED.
001200
001300 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH.
001400
001500*****************************************************************
001600* Letzte Aenderung :: 1998-06-19
001700* Letzte Version   :: A.01.00
001800* Kurzbeschreibung :: Momentanschnappschuss aus dem letzten
001900*                     Telegramm der heutigen Zaehlerdatei
002000* Auftrag          :: SMR-0003
002100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002200*----------------------------------------------------------------*
002300* Vers. | Datum    | von | Kommentar                             *
002400*-------|----------|-----|---------------------------------------*
002500*A.00.00|1993-03-18| rgh | Neuerstellung                         *
002600*A.01.00|1994-12-06| klm | Spalte Strom L1 (abgeleitet) ergaenzt  *
002700*-------|----------|-----|---------------------------------------*
002800*
002900* Programmbeschreibung
003000* --------------------
003100*
003200* Holt das letzte vollstaendige Telegramm der heutigen Datei
003300* (CALL SMRFILE0M, Funktion LASTTG) und schreibt daraus einen
003400* einzigen Reportsatz mit den wichtigsten Momentanwerten. Die
003500* Spalte Strom L1 wird nicht vom Zaehler geliefert, sondern nach
003600* der Regel "Derived current" errechnet (1000 * Leistung /
003700* Spannung).
003800*
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     SWITCH-15 IS ANZEIGE-VERSION
004600         ON STATUS IS SHOW-VERSION
004700     CLASS ALPHNUM IS "0123456789"
004800                      "abcdefghijklmnopqrstuvwxyz"
004900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005000                      " .,;-_!$%&/=*+".
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT RPTFILE       ASSIGN TO #DYNAMIC.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  RPTFILE
005900     RECORD CONTAINS 132 CHARACTERS.
006000 01  RPT-LINE.
006100     05  RPT-TARIFF-1-KWH    PIC -(06)9.999.
006200     05  FILLER              PIC X(01)      VALUE SPACES.
006300     05  RPT-TARIFF-2-KWH    PIC -(06)9.999.
006400     05  FILLER              PIC X(01)      VALUE SPACES.
006500     05  RPT-TARIFF-LABEL    PIC X(04).
006600     05  FILLER              PIC X(01)      VALUE SPACES.
006700     05  RPT-POWER-KW        PIC -(02)9.999.
006800     05  FILLER              PIC X(01)      VALUE SPACES.
006900     05  RPT-VOLTAGE-L1      PIC -(03)9.9.
007000     05  FILLER              PIC X(01)      VALUE SPACES.
007100     05  RPT-CURRENT-L1      PIC -(03)9.999.
007200     05  FILLER              PIC X(01)      VALUE SPACES.
007300     05  RPT-GAS-M3          PIC -(06)9.999.
007400     05  FILLER              PIC X(01)      VALUE SPACES.
007500     05  RPT-ELEC-METER-ID   PIC X(20).
007600     05  FILLER              PIC X(01)      VALUE SPACES.
007700     05  RPT-GAS-METER-ID    PIC X(20).
007800     05  FILLER              PIC X(01)      VALUE SPACES.
007900     05  RPT-LONG-FAILURES   PIC ZZZZ9.
008000     05  FILLER              PIC X(01)      VALUE SPACES.
008100     05  RPT-FAILURES        PIC ZZZZ9.
008200     05  FILLER              PIC X(01)      VALUE SPACES.
008300     05  RPT-SAGS-L1         PIC ZZZZ9.
008400     05  FILLER              PIC X(01)      VALUE SPACES.
008500     05  RPT-SWELLS-L1       PIC ZZZZ9.
008600     05  FILLER              PIC X(09)      VALUE SPACES.
008700
008800 WORKING-STORAGE SECTION.
008900 01          COMP-FELDER.
009000     05      C4-IDX              PIC S9(04) COMP.
009100     05      ASS-FSTATUS         PIC S9(04) COMP.
009200
009300     05      FILLER              PIC X(02).
009400 01          DISPLAY-FELDER.
009500     05      D-CURRENT-L1        PIC S9(05)V9(03).
009600     05      D-CURRENT-L1-TBL REDEFINES D-CURRENT-L1.
009700         10  D-CURRENT-L1-WHOLE  PIC S9(05).
009800         10  D-CURRENT-L1-FRACT  PIC 9(03).
009900
010000     05      FILLER              PIC X(02).
010100 01          KONSTANTE-FELDER.
010200     05      K-MODUL             PIC X(08) VALUE "SMRLAST0".
010300     05      K-VERSION           PIC X(08) VALUE "A.01.00 ".
010400     05      K-TARIFF-LOW        PIC X(04) VALUE "LOW ".
010500     05      K-TARIFF-HIGH       PIC X(04) VALUE "HIGH".
010600
010700     05      FILLER              PIC X(02).
010800 01          SCHALTER.
010900     05      PRG-STATUS          PIC 9.
011000         88  PRG-OK                       VALUE ZERO.
011100     05      FILE-STATUS         PIC X(02).
011200         88  FILE-OK                      VALUE "00".
011300         88  FILE-NOK                     VALUE "01" THRU "99".
011400     05      REC-STAT REDEFINES  FILE-STATUS.
011500         10  FILE-STATUS1        PIC X.
011600         10                      PIC X.
011700
011800     05      FILLER              PIC X(02).
011900 01          WORK-FELDER.
012000     05      P-RPT-FILE          PIC X(30)  VALUE
012100                  "$DATA.SMRRPT.LAST".
012200     05      P-RPT-FILE-TBL REDEFINES P-RPT-FILE.
012300         10  FILLER              PIC X(17).
012400         10  P-RPT-SUFFIX        PIC X(04).
012500         10  FILLER              PIC X(09).
012600
012700*--------------------------------------------------------------*
012800* Uebergabebereich fuer CALL "SMRFILE0M" (Funktion LASTTG)
012900*--------------------------------------------------------------*
013000 01          CALL-FILE-HDR.
013100     05      CALL-FILE-FUNCTION  PIC X(10)  VALUE "LASTTG".
013200     05      CALL-FILE-REQ-DATE  PIC 9(08)  VALUE ZERO.
013300     05      CALL-FILE-REQ-N     PIC S9(04) COMP.
013400     05      CALL-FILE-TG-COUNT  PIC S9(04) COMP.
013500     05      CALL-FILE-RC        PIC S9(04) COMP.
013600     05      FILLER              PIC X(04).
013700
013800 01          CALL-FILE-TG-TABLE.
013900     05      CALL-FILE-TG-ENTRY  OCCURS 300 TIMES
014000                                 INDEXED BY CALL-FILE-IDX
014100                                 PIC X(1283).
014200
014300     COPY    SMRTELGC OF "=SMRLIB".
014400
014500     05      FILLER              PIC X(02).
014600 LINKAGE SECTION.
014700 01     LINK-CTL.
014800     05  LINK-CTL-RC             PIC S9(04) COMP.
014900     05  FILLER                  PIC X(06).
015000
015100 PROCEDURE DIVISION USING LINK-CTL.
015200
015300 A100-STEUERUNG SECTION.
015400 A100-00.
015500     IF  SHOW-VERSION
015600         DISPLAY K-MODUL " VERSION " K-VERSION
015700     END-IF
015800
015900     PERFORM B000-VORLAUF
016000     IF PRG-OK
016100        PERFORM B100-VERARBEITUNG
016200     END-IF
016300     PERFORM B090-ENDE
016400     .
016500 A100-99.
016600     EXIT.
016700
016800 B000-VORLAUF SECTION.
016900 B000-00.
017000     SET  PRG-OK TO TRUE
017100     MOVE ZERO TO LINK-CTL-RC
017200     MOVE ZERO TO CALL-FILE-TG-COUNT
017300
017400     CALL "SMRFILE0M" USING CALL-FILE-HDR, CALL-FILE-TG-TABLE
017500
017600     IF CALL-FILE-RC NOT = ZERO OR CALL-FILE-TG-COUNT = ZERO
017700        MOVE 9997 TO LINK-CTL-RC
017800        SET  PRG-STATUS TO 1
017900     ELSE
018000        MOVE CALL-FILE-TG-ENTRY(1) TO TELEGRAM-RECORD
018100     END-IF
018200     .
018300 B000-99.
018400     EXIT.
018500
018600 B090-ENDE SECTION.
018700 B090-00.
018800     CONTINUE
018900     .
019000 B090-99.
019100     EXIT.
019200
019300 B100-VERARBEITUNG SECTION.
019400 B100-00.
019500     MOVE ZERO TO ASS-FSTATUS
019600     ENTER "COBOLASSIGN" USING RPTFILE, P-RPT-FILE
019700                          GIVING ASS-FSTATUS
019800     IF ASS-FSTATUS NOT = ZERO
019900        MOVE "99" TO FILE-STATUS
020000        MOVE 9996 TO LINK-CTL-RC
020100        GO TO B100-99
020200     END-IF
020300     OPEN OUTPUT RPTFILE
020400
020500     MOVE SPACES TO RPT-LINE
020600     MOVE TG-ELEC-TARIFF-1-KWH   TO RPT-TARIFF-1-KWH
020700     MOVE TG-ELEC-TARIFF-2-KWH   TO RPT-TARIFF-2-KWH
020800     PERFORM C100-TARIFF-LABEL   THRU C100-99
020900     MOVE TG-POWER-DELIVERED-KW  TO RPT-POWER-KW
021000     MOVE TG-VOLTAGE-L1          TO RPT-VOLTAGE-L1
021100     PERFORM C200-DERIVE-CURRENT THRU C200-99
021200     MOVE TG-GAS-DELIVERED-M3    TO RPT-GAS-M3
021300     MOVE TG-ELECTRICITY-METER-ID TO RPT-ELEC-METER-ID
021400     MOVE TG-GAS-METER-ID        TO RPT-GAS-METER-ID
021500     MOVE TG-LONG-POWER-FAILURES TO RPT-LONG-FAILURES
021600     MOVE TG-POWER-FAILURES      TO RPT-FAILURES
021700     MOVE TG-VOLTAGE-SAGS-L1     TO RPT-SAGS-L1
021800     MOVE TG-VOLTAGE-SWELLS-L1   TO RPT-SWELLS-L1
021900
022000     WRITE RPT-LINE
022100
022200     CLOSE RPTFILE
022300     .
022400 B100-99.
022500     EXIT.
022600
022700******************************************************************
022800* Regel "Tariff label": 1 = Niedertarif, alles andere = Hochtarif
022900******************************************************************
023000 C100-TARIFF-LABEL SECTION.
023100 C100-00.
023200     IF TG-TARIFF-IS-LOW
023300        MOVE K-TARIFF-LOW  TO RPT-TARIFF-LABEL
023400     ELSE
023500        MOVE K-TARIFF-HIGH TO RPT-TARIFF-LABEL
023600     END-IF
023700     .
023800 C100-99.
023900     EXIT.
024000
024100******************************************************************
024200* Regel "Derived current": 1000 * Leistung / Spannung, Ampere,
024300* 3 Dezimalstellen (reine Anzeigegroesse, kein Zaehlerwert)
024400******************************************************************
024500 C200-DERIVE-CURRENT SECTION.
024600 C200-00.
024700     IF TG-VOLTAGE-L1 = ZERO
024800        MOVE ZERO TO D-CURRENT-L1
024900     ELSE
025000        COMPUTE D-CURRENT-L1 ROUNDED =
025100              1000 * TG-POWER-DELIVERED-KW / TG-VOLTAGE-L1
025200     END-IF
025300     MOVE D-CURRENT-L1 TO RPT-CURRENT-L1
025400     .
025500 C200-99.
025600     EXIT.
