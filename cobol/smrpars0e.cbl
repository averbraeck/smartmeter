000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. SMRPARS0M.
000400
000500 AUTHOR. R HEUSSER.
000600
000700 INSTALLATION. ABT ENERGIEDATEN.
000800
000900 DATE-WRITTEN. 1993-02-08.
001000
001100 DATE-COMPILED.
001200
001300 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH.
001400
001500*****************************************************************
001600* Letzte Aenderung :: 2007-05-14
001700* Letzte Version   :: A.04.00
001800* Kurzbeschreibung :: Telegramm-Parser (OBIS-Tag-Dispatch) fuer
001900*                     SMR-Batchlauf: liest die Zeilen EINES
002000*                     Telegramms und fuellt TELEGRAM-RECORD
002100* Auftrag          :: SMR-0001 SMR-0002 SMR-0104 SMR-0221
002200*
002300* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002500*----------------------------------------------------------------*
002600* Vers. | Datum    | von | Kommentar                             *
002700*-------|----------|-----|---------------------------------------*
002800*A.00.00|1993-02-08| rgh | Neuerstellung, 22 OBIS-Tags            *
002900*A.01.00|1994-11-03| klm | Gaszaehler-Zeile (0-1:24.2.1) mit      *
003000*       |          |     | 2. Klammergruppe ergaenzt              *
003100*A.02.00|1996-07-02| klm | Phasenfelder L1/L2/L3 ergaenzt         *
003200*A.03.00|1998-06-19| wp  | Y2K-Pruefung Datumsfelder, Fallback    *
003300*       |          |     | auf Systemdatum bei Parse-Fehler       *
003400*A.04.00|2007-05-14| bwt | W-TOKEN von 40 auf 1024 Byte erweitert *
003500*       |          |     | (SMR-0221): Klartextmeldung (0-0:96.13)*
003600*       |          |     | wurde nach 40 Zeichen abgeschnitten    *
003700*-------|----------|-----|---------------------------------------*
003800*
003900* Programmbeschreibung
004000* --------------------
004100*
004200* Wird je Telegramm einmal vom Einlese-Baustein SMRFILE0M
004300* gerufen. LINK-LINE-TABLE enthaelt die Rumpfzeilen eines
004400* Telegramms (zwischen "/"-Zeile und "!"-Zeile), LINK-LINE-COUNT
004500* deren Anzahl. Jede Zeile wird gegen eine feste Folge von
004600* OBIS-Kennungen getestet (erster Treffer gewinnt); der Wert
004700* hinter der Kennung wird je nach Feldart (Ganzzahl, Dezimalwert
004800* mit Einheit, Hex-Text, Zeitstempel) dekodiert und in das
004900* passende Feld von TELEGRAM-RECORD uebernommen. Nicht erkannte
005000* Zeilen werden ignoriert.
005100*
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     SWITCH-15 IS ANZEIGE-VERSION
005900         ON STATUS IS SHOW-VERSION
006000     CLASS ALPHNUM IS "0123456789"
006100                      "abcdefghijklmnopqrstuvwxyz"
006200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006300                      " .,;-_!$%&/=*+".
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 WORKING-STORAGE SECTION.
007200*--------------------------------------------------------------*
007300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007400*--------------------------------------------------------------*
007500 01          COMP-FELDER.
007600     05      C4-ANZ              PIC S9(04) COMP.
007700     05      C4-COUNT            PIC S9(04) COMP.
007800     05      C4-I1               PIC S9(04) COMP.
007900     05      C4-I2               PIC S9(04) COMP.
008000     05      C4-LEN              PIC S9(04) COMP.
008100     05      C4-PTR              PIC S9(04) COMP.
008200     05      C4-P1               PIC S9(04) COMP.
008300     05      C4-P2               PIC S9(04) COMP.
008400     05      C4-DOTPOS           PIC S9(04) COMP.
008500     05      C4-TOKLEN           PIC S9(04) COMP.
008600     05      C4-FRACLEN          PIC S9(04) COMP.
008700     05      C4-HINIB            PIC S9(04) COMP.
008800     05      C4-LONIB            PIC S9(04) COMP.
008900     05      C4-BYTVAL           PIC S9(04) COMP.
009000     05      C4-OUTPTR           PIC S9(04) COMP.
009100     05      C9-COMBINED         PIC S9(09) COMP.
009200     05      C9-INTVAL           PIC S9(09) COMP.
009300
009400     05      FILLER              PIC X(02).
009500 01          REC-LEN             PIC  9(04) COMP.
009600*--------------------------------------------------------------*
009700* Display-Felder: Praefix D
009800*--------------------------------------------------------------*
009900 01          DISPLAY-FELDER.
010000     05      D-NUM1              PIC  9.
010100     05      D-NUM4              PIC -9(04).
010200     05      D-NUM9              PIC -9(09).
010300*--------------------------------------------------------------*
010400* Felder mit konstantem Inhalt: Praefix K
010500*--------------------------------------------------------------*
010600     05      FILLER              PIC X(02).
010700 01          KONSTANTE-FELDER.
010800     05      K-MODUL             PIC X(08) VALUE "SMRPARS0".
010900     05      K-VERSION           PIC X(08) VALUE "A.04.00 ".
011000     05      K-HEXDIGITS         PIC X(16) VALUE
011100                                  "0123456789ABCDEF".
011200     05      K-BYTE-TABLE-RAW    PIC X(256) VALUE
011300              X"000102030405060708090A0B0C0D0E0F"
011400              X"101112131415161718191A1B1C1D1E1F"
011500              X"202122232425262728292A2B2C2D2E2F"
011600              X"303132333435363738393A3B3C3D3E3F"
011700              X"404142434445464748494A4B4C4D4E4F"
011800              X"505152535455565758595A5B5C5D5E5F"
011900              X"606162636465666768696A6B6C6D6E6F"
012000              X"707172737475767778797A7B7C7D7E7F"
012100              X"808182838485868788898A8B8C8D8E8F"
012200              X"909192939495969798999A9B9C9D9E9F"
012300              X"A0A1A2A3A4A5A6A7A8A9AAABACADAEAF"
012400              X"B0B1B2B3B4B5B6B7B8B9BABBBCBDBEBF"
012500              X"C0C1C2C3C4C5C6C7C8C9CACBCCCDCECF"
012600              X"D0D1D2D3D4D5D6D7D8D9DADBDCDDDEDF"
012700              X"E0E1E2E3E4E5E6E7E8E9EAEBECEDEEEF"
012800              X"F0F1F2F3F4F5F6F7F8F9FAFBFCFDFEFF".
012900     05      FILLER              PIC X(02).
013000 01          K-HEXDIGITS-TBL REDEFINES K-HEXDIGITS.
013100     05      K-HEXDIGIT OCCURS 16 TIMES
013200                                 PIC X(01).
013300 01          K-BYTE-TABLE REDEFINES K-BYTE-TABLE-RAW.
013400     05      K-BYTE-ENTRY OCCURS 256 TIMES
013500                                 PIC X(01).
013600*----------------------------------------------------------------*
013700* Conditional-Felder
013800*----------------------------------------------------------------*
013900 01          SCHALTER.
014000     05      PRG-STATUS          PIC 9.
014100         88  PRG-OK                          VALUE ZERO.
014200         88  PRG-NOK                         VALUE 1 THRU 9.
014300*--------------------------------------------------------------*
014400* weitere Arbeitsfelder
014500*--------------------------------------------------------------*
014600     05      FILLER              PIC X(02).
014700 01          WORK-FELDER.
014800     05      CUR-LINE            PIC X(128).
014900     05      CUR-LINE-TBL REDEFINES CUR-LINE.
015000         10  CUR-LINE-CHAR OCCURS 128 TIMES
015100                                 PIC X(01).
015200     05      W-TOKEN             PIC X(1024).
015300     05      W-FIND-CHAR         PIC X(01).
015400     05      W-FIND-START        PIC S9(04) COMP.
015500     05      W-FIND-DIR          PIC S9(04) COMP.
015600     05      W-FIND-POS          PIC S9(04) COMP.
015700     05      W-RESULT-INT        PIC S9(09) COMP.
015800     05      W-RESULT-DEC        PIC S9(06)V9(03).
015900     05      W-SIGN              PIC S9(04) COMP.
016000     05      W-NIBBLE-CHAR       PIC X(01).
016100     05      W-VALID-SW          PIC X(01).
016200         88  W-VALID                         VALUE "Y".
016300         88  W-NOT-VALID                     VALUE "N".
016400     05      W-FRAC-PADDED       PIC 9(03).
016500*--------------------------------------------------------------*
016600* Datum-Uhrzeitfelder (fuer TAL-Routine / Systemdatum-Fallback)
016700*--------------------------------------------------------------*
016800     05      FILLER              PIC X(02).
016900 01          TAL-TIME.
017000     05      TAL-JHJJMMTT.
017100      10     TAL-JHJJ            PIC S9(04) COMP.
017200      10     TAL-MM              PIC S9(04) COMP.
017300      10     TAL-TT              PIC S9(04) COMP.
017400     05      TAL-HHMI.
017500      10     TAL-HH              PIC S9(04) COMP.
017600      10     TAL-MI              PIC S9(04) COMP.
017700     05      TAL-SS              PIC S9(04) COMP.
017800     05      TAL-HS              PIC S9(04) COMP.
017900     05      TAL-MS              PIC S9(04) COMP.
018000
018100     05      FILLER              PIC X(02).
018200 01          TAL-TIME-D.
018300     05      TAL-JHJJMMTT-D.
018400        10   TAL-JHJJ-D          PIC  9(04).
018500        10   TAL-MM-D            PIC  9(02).
018600        10   TAL-TT-D            PIC  9(02).
018700     05      TAL-HHMI-D.
018800        10   TAL-HH-D            PIC  9(02).
018900        10   TAL-MI-D            PIC  9(02).
019000     05      TAL-SS-D            PIC  9(02).
019100     05      FILLER              PIC  9(04).
019200
019300*--------------------------------------------------------------*
019400* Parameter fuer Untermodulaufrufe - COPY-Module
019500*--------------------------------------------------------------*
019600     COPY    SMRTELGC OF "=SMRLIB".
019700
019800 LINKAGE SECTION.
019900 01     LINK-HDR.
020000     05  LINK-LINE-COUNT         PIC S9(04) COMP.
020100     05  LINK-RC                 PIC S9(04) COMP.
020200*       0    = OK
020300*       9999 = Programmabbruch - Rufer muss reagieren
020400     05  FILLER                  PIC X(02).
020500
020600 01     LINK-LINE-TABLE.
020700     05  LINK-LINE OCCURS 1 TO 60 TIMES
020800                   DEPENDING ON LINK-LINE-COUNT
020900                   INDEXED BY LINK-IDX.
021000         10  LINK-LINE-VAL       PIC X(128).
021100         10  LINK-LINE-LEN       PIC S9(04) COMP.
021200
021300 PROCEDURE DIVISION USING LINK-HDR, LINK-LINE-TABLE,
021400                           TELEGRAM-RECORD.
021500
021600******************************************************************
021700* Steuerungs-Section
021800******************************************************************
021900 A100-STEUERUNG SECTION.
022000 A100-00.
022100     IF  SHOW-VERSION
022200         DISPLAY K-MODUL " VERSION " K-VERSION
022300     END-IF
022400
022500     PERFORM B000-VORLAUF
022600     PERFORM B100-VERARBEITUNG
022700     PERFORM B090-ENDE
022800     .
022900 A100-99.
023000     EXIT.
023100
023200******************************************************************
023300* Vorlauf
023400******************************************************************
023500 B000-VORLAUF SECTION.
023600 B000-00.
023700     PERFORM C000-INIT
023800     .
023900 B000-99.
024000     EXIT.
024100
024200******************************************************************
024300* Ende
024400******************************************************************
024500 B090-ENDE SECTION.
024600 B090-00.
024700     MOVE ZERO TO LINK-RC
024800     .
024900 B090-99.
025000     EXIT.
025100
025200******************************************************************
025300* Verarbeitung: Zeilen des Telegramms Zeile fuer Zeile dispatchen
025400******************************************************************
025500 B100-VERARBEITUNG SECTION.
025600 B100-00.
025700     PERFORM C100-PARSE-LINE THRU C100-99
025800              VARYING C4-I1 FROM 1 BY 1
025900                UNTIL C4-I1 > LINK-LINE-COUNT
026000     .
026100 B100-99.
026200     EXIT.
026300
026400******************************************************************
026500* Initialisierung von Feldern und Strukturen
026600******************************************************************
026700 C000-INIT SECTION.
026800 C000-00.
026900     INITIALIZE SCHALTER
027000                TELEGRAM-RECORD
027100     .
027200 C000-99.
027300     EXIT.
027400
027500******************************************************************
027600* Dispatch einer Telegrammzeile gegen die OBIS-Tabelle
027700* (feste Reihenfolge, erster Treffer gewinnt)
027800******************************************************************
027900 C100-PARSE-LINE SECTION.
028000 C100-00.
028100     MOVE LINK-LINE-VAL(C4-I1)   TO CUR-LINE
028200     MOVE LINK-LINE-LEN(C4-I1)   TO C4-LEN
028300
028400     IF C4-LEN < 10
028500        GO TO C100-99
028600     END-IF
028700
028800     EVALUATE TRUE
028900
029000        WHEN CUR-LINE(1:9)  = "1-3:0.2.8"
029100*              --> P1-Version
029200             PERFORM D100-EXTRACT-INTEGER THRU D100-99
029300             MOVE W-RESULT-INT TO TG-VERSION
029400
029500        WHEN CUR-LINE(1:9)  = "0-0:1.0.0"
029600*              --> Zeitstempel der Ablesung
029700             PERFORM D400-EXTRACT-DATE THRU D400-99
029800             MOVE TAL-TT-D TO TG-READING-DATE-DD
029900             MOVE TAL-MM-D TO TG-READING-DATE-MM
030000             MOVE TAL-JHJJ-D(3:2) TO TG-READING-DATE-YY
030100             PERFORM D500-EXTRACT-TIME THRU D500-99
030200             MOVE TAL-HH-D TO TG-READING-TIME-HH
030300             MOVE TAL-MI-D TO TG-READING-TIME-MI
030400             MOVE TAL-SS-D TO TG-READING-TIME-SS
030500
030600        WHEN CUR-LINE(1:10) = "0-0:96.1.1"
030700*              --> Equipment-Ident. Strom (Hex-Text)
030800             PERFORM D300-EXTRACT-HEXTEXT THRU D300-99
030900             MOVE W-TOKEN TO TG-ELECTRICITY-METER-ID
031000
031100        WHEN CUR-LINE(1:9)  = "1-0:1.8.1"
031200             PERFORM D200-EXTRACT-DECIMAL THRU D200-99
031300             MOVE W-RESULT-DEC TO TG-ELEC-TARIFF-1-KWH
031400
031500        WHEN CUR-LINE(1:9)  = "1-0:1.8.2"
031600             PERFORM D200-EXTRACT-DECIMAL THRU D200-99
031700             MOVE W-RESULT-DEC TO TG-ELEC-TARIFF-2-KWH
031800
031900        WHEN CUR-LINE(1:9)  = "1-0:2.8.1"
032000             PERFORM D200-EXTRACT-DECIMAL THRU D200-99
032100             MOVE W-RESULT-DEC TO TG-ELEC-BACK-TARIFF-1-KWH
032200
032300        WHEN CUR-LINE(1:9)  = "1-0:2.8.2"
032400             PERFORM D200-EXTRACT-DECIMAL THRU D200-99
032500             MOVE W-RESULT-DEC TO TG-ELEC-BACK-TARIFF-2-KWH
032600
032700        WHEN CUR-LINE(1:11) = "0-0:96.14.0"
032800             PERFORM D100-EXTRACT-INTEGER THRU D100-99
032900             MOVE W-RESULT-INT TO TG-TARIFF-INDICATOR
033000
033100        WHEN CUR-LINE(1:9)  = "1-0:1.7.0"
033200             PERFORM D200-EXTRACT-DECIMAL THRU D200-99
033300             MOVE W-RESULT-DEC TO TG-POWER-DELIVERED-KW
033400
033500        WHEN CUR-LINE(1:9)  = "1-0:2.7.0"
033600             PERFORM D200-EXTRACT-DECIMAL THRU D200-99
033700             MOVE W-RESULT-DEC TO TG-POWER-RECEIVED-KW
033800
033900        WHEN CUR-LINE(1:11) = "0-0:96.7.21"
034000             PERFORM D100-EXTRACT-INTEGER THRU D100-99
034100             MOVE W-RESULT-INT TO TG-POWER-FAILURES
034200
034300        WHEN CUR-LINE(1:10) = "0-0:96.7.9"
034400             PERFORM D100-EXTRACT-INTEGER THRU D100-99
034500             MOVE W-RESULT-INT TO TG-LONG-POWER-FAILURES
034600
034700        WHEN CUR-LINE(1:11) = "1-0:32.32.0"
034800             PERFORM D100-EXTRACT-INTEGER THRU D100-99
034900             MOVE W-RESULT-INT TO TG-VOLTAGE-SAGS-L1
035000
035100        WHEN CUR-LINE(1:11) = "1-0:52.32.0"
035200             PERFORM D100-EXTRACT-INTEGER THRU D100-99
035300             MOVE W-RESULT-INT TO TG-VOLTAGE-SAGS-L2
035400
035500        WHEN CUR-LINE(1:11) = "1-0:72.32.0"
035600             PERFORM D100-EXTRACT-INTEGER THRU D100-99
035700             MOVE W-RESULT-INT TO TG-VOLTAGE-SAGS-L3
035800
035900        WHEN CUR-LINE(1:11) = "1-0:32.36.0"
036000             PERFORM D100-EXTRACT-INTEGER THRU D100-99
036100             MOVE W-RESULT-INT TO TG-VOLTAGE-SWELLS-L1
036200
036300        WHEN CUR-LINE(1:11) = "1-0:52.36.0"
036400             PERFORM D100-EXTRACT-INTEGER THRU D100-99
036500             MOVE W-RESULT-INT TO TG-VOLTAGE-SWELLS-L2
036600
036700        WHEN CUR-LINE(1:11) = "1-0:72.36.0"
036800             PERFORM D100-EXTRACT-INTEGER THRU D100-99
036900             MOVE W-RESULT-INT TO TG-VOLTAGE-SWELLS-L3
037000
037100        WHEN CUR-LINE(1:11) = "0-0:96.13.0"
037200             PERFORM D300-EXTRACT-HEXTEXT THRU D300-99
037300             MOVE W-TOKEN TO TG-TEXT-MESSAGE
037400
037500        WHEN CUR-LINE(1:10) = "1-0:32.7.0"
037600             PERFORM D200-EXTRACT-DECIMAL THRU D200-99
037700             MOVE W-RESULT-DEC TO TG-VOLTAGE-L1
037800
037900        WHEN CUR-LINE(1:10) = "1-0:52.7.0"
038000             PERFORM D200-EXTRACT-DECIMAL THRU D200-99
038100             MOVE W-RESULT-DEC TO TG-VOLTAGE-L2
038200
038300        WHEN CUR-LINE(1:10) = "1-0:72.7.0"
038400             PERFORM D200-EXTRACT-DECIMAL THRU D200-99
038500             MOVE W-RESULT-DEC TO TG-VOLTAGE-L3
038600
038700        WHEN CUR-LINE(1:10) = "1-0:31.7.0"
038800             PERFORM D100-EXTRACT-INTEGER THRU D100-99
038900             MOVE W-RESULT-INT TO TG-CURRENT-L1
039000
039100        WHEN CUR-LINE(1:10) = "1-0:51.7.0"
039200             PERFORM D100-EXTRACT-INTEGER THRU D100-99
039300             MOVE W-RESULT-INT TO TG-CURRENT-L2
039400
039500        WHEN CUR-LINE(1:10) = "1-0:71.7.0"
039600             PERFORM D100-EXTRACT-INTEGER THRU D100-99
039700             MOVE W-RESULT-INT TO TG-CURRENT-L3
039800
039900        WHEN CUR-LINE(1:10) = "1-0:21.7.0"
040000             PERFORM D200-EXTRACT-DECIMAL THRU D200-99
040100             MOVE W-RESULT-DEC TO TG-POWER-DELIVERED-L1-KW
040200
040300        WHEN CUR-LINE(1:10) = "1-0:41.7.0"
040400             PERFORM D200-EXTRACT-DECIMAL THRU D200-99
040500             MOVE W-RESULT-DEC TO TG-POWER-DELIVERED-L2-KW
040600
040700        WHEN CUR-LINE(1:10) = "1-0:61.7.0"
040800             PERFORM D200-EXTRACT-DECIMAL THRU D200-99
040900             MOVE W-RESULT-DEC TO TG-POWER-DELIVERED-L3-KW
041000
041100        WHEN CUR-LINE(1:10) = "1-0:22.7.0"
041200             PERFORM D200-EXTRACT-DECIMAL THRU D200-99
041300             MOVE W-RESULT-DEC TO TG-POWER-RECEIVED-L1-KW
041400
041500        WHEN CUR-LINE(1:10) = "1-0:42.7.0"
041600             PERFORM D200-EXTRACT-DECIMAL THRU D200-99
041700             MOVE W-RESULT-DEC TO TG-POWER-RECEIVED-L2-KW
041800
041900        WHEN CUR-LINE(1:10) = "1-0:62.7.0"
042000             PERFORM D200-EXTRACT-DECIMAL THRU D200-99
042100             MOVE W-RESULT-DEC TO TG-POWER-RECEIVED-L3-KW
042200
042300        WHEN CUR-LINE(1:10) = "0-1:24.1.0"
042400             PERFORM D100-EXTRACT-INTEGER THRU D100-99
042500             MOVE W-RESULT-INT TO TG-GAS-DEVICE-TYPE-ID
042600
042700        WHEN CUR-LINE(1:10) = "0-1:96.1.0"
042800             PERFORM D300-EXTRACT-HEXTEXT THRU D300-99
042900             MOVE W-TOKEN TO TG-GAS-METER-ID
043000
043100        WHEN CUR-LINE(1:10) = "0-1:24.2.1"
043200*              --> Gaserfassung: 1. Klammer = Zeitstempel,
043300*                  2. Klammer = Zaehlerstand
043400             PERFORM D400-EXTRACT-DATE THRU D400-99
043500             MOVE TAL-TT-D TO TG-GAS-CAPTURE-DATE-DD
043600             MOVE TAL-MM-D TO TG-GAS-CAPTURE-DATE-MM
043700             MOVE TAL-JHJJ-D(3:2) TO TG-GAS-CAPTURE-DATE-YY
043800             PERFORM D500-EXTRACT-TIME THRU D500-99
043900             MOVE TAL-HH-D TO TG-GAS-CAPTURE-TIME-HH
044000             MOVE TAL-MI-D TO TG-GAS-CAPTURE-TIME-MI
044100             MOVE TAL-SS-D TO TG-GAS-CAPTURE-TIME-SS
044200             PERFORM D210-EXTRACT-DECIMAL-2ND THRU D210-99
044300             MOVE W-RESULT-DEC TO TG-GAS-DELIVERED-M3
044400
044500        WHEN OTHER
044600*              --> unbekannte Kennung: Zeile wird ignoriert
044700             CONTINUE
044800
044900     END-EVALUATE
045000     .
045100 C100-99.
045200     EXIT.
045300
045400******************************************************************
045500* Ganzzahl zwischen erster "(" und erster ")" extrahieren
045600******************************************************************
045700 D100-EXTRACT-INTEGER SECTION.
045800 D100-00.
045900     MOVE ZERO  TO W-RESULT-INT
046000     MOVE "("   TO W-FIND-CHAR
046100     MOVE 1     TO W-FIND-START
046200     MOVE 1     TO W-FIND-DIR
046300     PERFORM D910-FIND-CHAR THRU D910-99
046400     IF W-FIND-POS = ZERO
046500        EXIT SECTION
046600     END-IF
046700     MOVE W-FIND-POS TO C4-P1
046800
046900     MOVE ")"        TO W-FIND-CHAR
047000     COMPUTE W-FIND-START = C4-P1 + 1
047100     PERFORM D910-FIND-CHAR THRU D910-99
047200     IF W-FIND-POS = ZERO
047300        EXIT SECTION
047400     END-IF
047500     MOVE W-FIND-POS TO C4-P2
047600
047700     IF C4-P2 <= C4-P1 + 1
047800        EXIT SECTION
047900     END-IF
048000
048100     COMPUTE C4-TOKLEN = C4-P2 - C4-P1 - 1
048200     MOVE SPACES TO W-TOKEN
048300     MOVE CUR-LINE(C4-P1 + 1 : C4-TOKLEN) TO W-TOKEN(1:C4-TOKLEN)
048400
048500     PERFORM D900-PARSE-INTEGER THRU D900-99
048600     .
048700 D100-99.
048800     EXIT.
048900
049000******************************************************************
049100* Dezimalwert (1. Gruppe) zwischen "(" und "*" extrahieren
049200******************************************************************
049300 D200-EXTRACT-DECIMAL SECTION.
049400 D200-00.
049500     MOVE ZERO  TO W-RESULT-DEC
049600     MOVE "("   TO W-FIND-CHAR
049700     MOVE 1     TO W-FIND-START
049800     MOVE 1     TO W-FIND-DIR
049900     PERFORM D910-FIND-CHAR THRU D910-99
050000     IF W-FIND-POS = ZERO
050100        EXIT SECTION
050200     END-IF
050300     MOVE W-FIND-POS TO C4-P1
050400     PERFORM D250-DECIMAL-COMMON THRU D250-99
050500     .
050600 D200-99.
050700     EXIT.
050800
050900******************************************************************
051000* Dezimalwert (2. Gruppe) zwischen 2. "(" und folgendem "*"
051100* extrahieren (nur Gaserfassungszeile)
051200******************************************************************
051300 D210-EXTRACT-DECIMAL-2ND SECTION.
051400 D210-00.
051500     MOVE ZERO  TO W-RESULT-DEC
051600     MOVE "("   TO W-FIND-CHAR
051700     MOVE 1     TO W-FIND-START
051800     MOVE 1     TO W-FIND-DIR
051900     PERFORM D910-FIND-CHAR THRU D910-99
052000     IF W-FIND-POS = ZERO
052100        EXIT SECTION
052200     END-IF
052300     COMPUTE W-FIND-START = W-FIND-POS + 1
052400     PERFORM D910-FIND-CHAR THRU D910-99
052500     IF W-FIND-POS = ZERO
052600        EXIT SECTION
052700     END-IF
052800     MOVE W-FIND-POS TO C4-P1
052900     PERFORM D250-DECIMAL-COMMON THRU D250-99
053000     .
053100 D210-99.
053200     EXIT.
053300
053400******************************************************************
053500* gemeinsame Weiterverarbeitung: ab C4-P1 (Position der oeffnenden
053600* Klammer) bis zum folgenden "*" extrahieren und parsen
053700******************************************************************
053800 D250-DECIMAL-COMMON SECTION.
053900 D250-00.
054000     MOVE "*" TO W-FIND-CHAR
054100     COMPUTE W-FIND-START = C4-P1 + 1
054200     PERFORM D910-FIND-CHAR THRU D910-99
054300     IF W-FIND-POS = ZERO
054400        EXIT SECTION
054500     END-IF
054600     MOVE W-FIND-POS TO C4-P2
054700
054800     IF C4-P2 <= C4-P1 + 1
054900        EXIT SECTION
055000     END-IF
055100
055200     COMPUTE C4-TOKLEN = C4-P2 - C4-P1 - 1
055300     MOVE SPACES TO W-TOKEN
055400     MOVE CUR-LINE(C4-P1 + 1 : C4-TOKLEN) TO W-TOKEN(1:C4-TOKLEN)
055500
055600     PERFORM D900-PARSE-DECIMAL THRU D900-99
055700     .
055800 D250-99.
055900     EXIT.
056000
056100******************************************************************
056200* Hex-Text zwischen erster "(" und letzter ")" dekodieren
056300******************************************************************
056400 D300-EXTRACT-HEXTEXT SECTION.
056500 D300-00.
056600     MOVE SPACES TO W-TOKEN
056700     MOVE "("    TO W-FIND-CHAR
056800     MOVE 1      TO W-FIND-START
056900     MOVE 1      TO W-FIND-DIR
057000     PERFORM D910-FIND-CHAR THRU D910-99
057100     IF W-FIND-POS = ZERO
057200        EXIT SECTION
057300     END-IF
057400     MOVE W-FIND-POS TO C4-P1
057500
057600     MOVE ")"      TO W-FIND-CHAR
057700     MOVE C4-LEN   TO W-FIND-START
057800     MOVE -1       TO W-FIND-DIR
057900     PERFORM D910-FIND-CHAR THRU D910-99
058000     IF W-FIND-POS = ZERO
058100        EXIT SECTION
058200     END-IF
058300     MOVE W-FIND-POS TO C4-P2
058400
058500     IF C4-P2 <= C4-P1 + 1
058600        EXIT SECTION
058700     END-IF
058800
058900     MOVE ZERO   TO C4-OUTPTR
059000     PERFORM D310-DECODE-PAIR THRU D310-99
059100              VARYING C4-PTR FROM C4-P1 + 1 BY 2
059200                UNTIL C4-PTR >= C4-P2
059300     .
059400 D300-99.
059500     EXIT.
059600
059700 D310-DECODE-PAIR SECTION.
059800 D310-00.
059900     MOVE CUR-LINE(C4-PTR:1)   TO W-NIBBLE-CHAR
060000     PERFORM D920-HEXVAL THRU D920-99
060100     MOVE C4-BYTVAL            TO C4-HINIB
060200     MOVE CUR-LINE(C4-PTR + 1:1) TO W-NIBBLE-CHAR
060300     PERFORM D920-HEXVAL THRU D920-99
060400     MOVE C4-BYTVAL            TO C4-LONIB
060500     COMPUTE C4-BYTVAL = C4-HINIB * 16 + C4-LONIB
060600     ADD 1 TO C4-OUTPTR
060700     IF C4-OUTPTR <= 1024
060800        MOVE K-BYTE-ENTRY(C4-BYTVAL + 1) TO W-TOKEN(C4-OUTPTR:1)
060900     END-IF
061000     .
061100 D310-99.
061200     EXIT.
061300
061400******************************************************************
061500* Wert eines Hex-Zeichens (0-9,A-F) ermitteln
061600******************************************************************
061700 D920-HEXVAL SECTION.
061800 D920-00.
061900     MOVE ZERO TO C4-BYTVAL
062000     PERFORM D920-SCAN THRU D920-SCAN-EXIT
062100              VARYING C4-I2 FROM 1 BY 1
062200                UNTIL C4-I2 > 16
062300                   OR K-HEXDIGIT(C4-I2) = W-NIBBLE-CHAR
062400     IF C4-I2 <= 16
062500        COMPUTE C4-BYTVAL = C4-I2 - 1
062600     END-IF
062700     .
062800 D920-99.
062900     EXIT.
063000 D920-SCAN.
063100     CONTINUE.
063200 D920-SCAN-EXIT.
063300     EXIT.
063400
063500******************************************************************
063600* Datum (erste 6 Stellen des Werts zwischen "(" und ")") pruefen;
063700* bei Fehler Systemdatum als Ersatzwert (Aufrufer muss reagieren)
063800******************************************************************
063900 D400-EXTRACT-DATE SECTION.
064000 D400-00.
064100     PERFORM D410-GET-VALUE-TOKEN THRU D410-99
064200     MOVE "N" TO W-VALID-SW
064300     IF C4-TOKLEN >= 6
064400        IF W-TOKEN(1:6) IS NUMERIC
064500           MOVE "Y" TO W-VALID-SW
064600        END-IF
064700     END-IF
064800     IF W-VALID
064900        MOVE W-TOKEN(5:2) TO TAL-TT-D
065000        MOVE W-TOKEN(3:2) TO TAL-MM-D
065100        MOVE "20"         TO TAL-JHJJ-D(1:2)
065200        MOVE W-TOKEN(1:2) TO TAL-JHJJ-D(3:2)
065300     ELSE
065400        PERFORM U200-TIMESTAMP THRU U200-99
065500     END-IF
065600     .
065700 D400-99.
065800     EXIT.
065900
066000******************************************************************
066100* Uhrzeit (Stellen 7-12 desselben Werts) pruefen; bei Fehler
066200* Systemzeit als Ersatzwert
066300******************************************************************
066400 D500-EXTRACT-TIME SECTION.
066500 D500-00.
066600     MOVE "N" TO W-VALID-SW
066700     IF C4-TOKLEN >= 12
066800        IF W-TOKEN(7:6) IS NUMERIC
066900           MOVE "Y" TO W-VALID-SW
067000        END-IF
067100     END-IF
067200     IF W-VALID
067300        MOVE W-TOKEN(7:2)  TO TAL-HH-D
067400        MOVE W-TOKEN(9:2)  TO TAL-MI-D
067500        MOVE W-TOKEN(11:2) TO TAL-SS-D
067600     ELSE
067700        PERFORM U200-TIMESTAMP THRU U200-99
067800     END-IF
067900     .
068000 D500-99.
068100     EXIT.
068200
068300******************************************************************
068400* Wert zwischen "(" und ")" (Zeitstempel-Zeile) holen
068500******************************************************************
068600 D410-GET-VALUE-TOKEN SECTION.
068700 D410-00.
068800     MOVE SPACES TO W-TOKEN
068900     MOVE ZERO   TO C4-TOKLEN
069000     MOVE "("    TO W-FIND-CHAR
069100     MOVE 1      TO W-FIND-START
069200     MOVE 1      TO W-FIND-DIR
069300     PERFORM D910-FIND-CHAR THRU D910-99
069400     IF W-FIND-POS = ZERO
069500        EXIT SECTION
069600     END-IF
069700     MOVE W-FIND-POS TO C4-P1
069800
069900     MOVE ")"        TO W-FIND-CHAR
070000     COMPUTE W-FIND-START = C4-P1 + 1
070100     PERFORM D910-FIND-CHAR THRU D910-99
070200     IF W-FIND-POS = ZERO
070300        EXIT SECTION
070400     END-IF
070500     MOVE W-FIND-POS TO C4-P2
070600
070700     IF C4-P2 <= C4-P1 + 1
070800        EXIT SECTION
070900     END-IF
071000
071100     COMPUTE C4-TOKLEN = C4-P2 - C4-P1 - 1
071200     IF C4-TOKLEN > 40
071300        MOVE 40 TO C4-TOKLEN
071400     END-IF
071500     MOVE CUR-LINE(C4-P1 + 1 : C4-TOKLEN) TO W-TOKEN(1:C4-TOKLEN)
071600     .
071700 D410-99.
071800     EXIT.
071900
072000******************************************************************
072100* Ganzzahl (mit optionalem Vorzeichen) aus W-TOKEN (Laenge
072200* C4-TOKLEN) ermitteln; nicht auswertbar -> ZERO
072300******************************************************************
072400 D900-PARSE-INTEGER SECTION.
072500 D900-00.
072600     MOVE ZERO TO W-RESULT-INT
072700     IF C4-TOKLEN = ZERO
072800        EXIT SECTION
072900     END-IF
073000     MOVE 1 TO W-SIGN
073100     MOVE 1 TO C4-PTR
073200     IF W-TOKEN(1:1) = "-"
073300        MOVE -1 TO W-SIGN
073400        MOVE 2  TO C4-PTR
073500     END-IF
073600     IF C4-PTR > C4-TOKLEN
073700        EXIT SECTION
073800     END-IF
073900     IF W-TOKEN(C4-PTR:C4-TOKLEN - C4-PTR + 1) IS NOT NUMERIC
074000        EXIT SECTION
074100     END-IF
074200     MOVE W-TOKEN(C4-PTR:C4-TOKLEN - C4-PTR + 1) TO C9-INTVAL
074300     COMPUTE W-RESULT-INT = C9-INTVAL * W-SIGN
074400     .
074500 D900-99.
074600     EXIT.
074700
074800******************************************************************
074900* Dezimalwert (Komma als "." im Quelltext) aus W-TOKEN ermitteln;
075000* Ergebnis immer auf 3 Nachkommastellen normiert, nicht
075100* auswertbar -> ZERO
075200******************************************************************
075300 D900-PARSE-DECIMAL SECTION.
075400 D900-DEC-00.
075500     MOVE ZERO TO W-RESULT-DEC
075600     IF C4-TOKLEN = ZERO
075700        EXIT SECTION
075800     END-IF
075900     MOVE 1 TO W-SIGN
076000     MOVE 1 TO C4-PTR
076100     IF W-TOKEN(1:1) = "-"
076200        MOVE -1 TO W-SIGN
076300        MOVE 2  TO C4-PTR
076400     END-IF
076500
076600     MOVE ZERO TO C4-DOTPOS
076700     PERFORM D900-FIND-DOT THRU D900-FIND-DOT-EXIT
076800              VARYING C4-I2 FROM C4-PTR BY 1
076900                UNTIL C4-I2 > C4-TOKLEN
077000                   OR C4-DOTPOS NOT = ZERO
077100
077200     IF C4-DOTPOS = ZERO
077300        IF W-TOKEN(C4-PTR:C4-TOKLEN - C4-PTR + 1) IS NOT NUMERIC
077400           EXIT SECTION
077500        END-IF
077600        MOVE W-TOKEN(C4-PTR:C4-TOKLEN - C4-PTR + 1) TO C9-INTVAL
077700        MOVE ZERO TO C4-FRACLEN
077800     ELSE
077900        IF C4-DOTPOS = C4-PTR
078000           MOVE ZERO TO C9-INTVAL
078100        ELSE
078200           IF W-TOKEN(C4-PTR:C4-DOTPOS - C4-PTR) IS NOT NUMERIC
078300              EXIT SECTION
078400           END-IF
078500           MOVE W-TOKEN(C4-PTR:C4-DOTPOS - C4-PTR) TO C9-INTVAL
078600        END-IF
078700        COMPUTE C4-FRACLEN = C4-TOKLEN - C4-DOTPOS
078800        IF C4-FRACLEN > 3
078900           MOVE 3 TO C4-FRACLEN
079000        END-IF
079100     END-IF
079200
079300     MOVE ZERO TO C9-COMBINED
079400     MOVE ZERO TO W-FRAC-PADDED
079500     IF C4-FRACLEN = ZERO
079600        COMPUTE C9-COMBINED = C9-INTVAL * 1000
079700     ELSE
079800        IF W-TOKEN(C4-DOTPOS + 1:C4-FRACLEN) IS NOT NUMERIC
079900           EXIT SECTION
080000        END-IF
080100*              -- Bruchteil linksbuendig in ein 3-stelliges
080200*              -- Feld einsetzen, Rest bleibt auf ZERO stehen
080300        MOVE W-TOKEN(C4-DOTPOS+1:C4-FRACLEN)
080400                           TO W-FRAC-PADDED(1:C4-FRACLEN)
080500        COMPUTE C9-COMBINED = C9-INTVAL * 1000 + W-FRAC-PADDED
080600     END-IF
080700
080800     COMPUTE W-RESULT-DEC = (C9-COMBINED * W-SIGN) / 1000
080900     .
081000 D900-DEC-99.
081100     EXIT.
081200 D900-FIND-DOT.
081300     IF W-TOKEN(C4-I2:1) = "."
081400        MOVE C4-I2 TO C4-DOTPOS
081500     END-IF
081600     .
081700 D900-FIND-DOT-EXIT.
081800     EXIT.
081900
082000******************************************************************
082100* Zeichen suchen (Richtung W-FIND-DIR) - allgemeine Hilfsroutine
082200******************************************************************
082300 D910-FIND-CHAR SECTION.
082400 D910-00.
082500     MOVE ZERO         TO W-FIND-POS
082600     MOVE W-FIND-START TO C4-PTR
082700     PERFORM D910-SCAN THRU D910-SCAN-EXIT
082800              UNTIL C4-PTR < 1
082900                 OR C4-PTR > C4-LEN
083000                 OR W-FIND-POS NOT = ZERO
083100     .
083200 D910-99.
083300     EXIT.
083400 D910-SCAN.
083500     IF CUR-LINE(C4-PTR:1) = W-FIND-CHAR
083600        MOVE C4-PTR TO W-FIND-POS
083700     ELSE
083800        ADD W-FIND-DIR TO C4-PTR
083900     END-IF
084000     .
084100 D910-SCAN-EXIT.
084200     EXIT.
084300
084400******************************************************************
084500* Systemdatum/-zeit als Ersatzwert (TAL-Uhr)
084600******************************************************************
084700 U200-TIMESTAMP SECTION.
084800 U200-00.
084900     ENTER TAL "TIME" USING TAL-TIME
085000     MOVE CORR TAL-TIME TO TAL-TIME-D
085100     .
085200 U200-99.
085300     EXIT.
