000100*--------------------------------------------------------------*
000200* Copybook       :: SMRTELGC
000300* Kurzbeschreibung:: Satzbild eines geparsten Fernablese-
000400*                    Telegramms (DSMR P1) - ein Satz je
000500*                    Ablese-Intervall
000600* Auftrag         :: SMR-0001
000700*----------------------------------------------------------------*
000800* Vers.  | Datum      | von | Kommentar                          *
000900*--------|------------|-----|------------------------------------*
001000* A.00.00| 1993-02-08 | rgh | Neuerstellung fuer SMR-Batchlauf    *
001100* A.00.01| 1994-11-03 | klm | Gas-Erfassungszeit ergaenzt         *
001200* A.01.00| 1998-06-19 | wp  | Y2K: Felder bleiben 2-stellig, siehe*
001300*        |            |     | Fensterregel in SMRDATE0M (00-68 =  *
001400*        |            |     | 20xx, 69-99 = 19xx)                 *
001500*--------|------------|-----|------------------------------------*
001600*
001700* TG-VERSION           P1-Telegrammversion (z.B. 50)
001800* TG-READING-DATE      Datum der Ablesung, JJMMTT
001900* TG-READING-TIME      Uhrzeit der Ablesung, HHMMSS
002000* TG-xxx-KWH-Felder    kumulierte Zaehlerstaende, 3 Dezimalstellen
002100* TG-TEXT-MESSAGE      Klartext-Meldung des Zaehlers (meist leer)
002200* TG-GAS-xxx           Werte des angeschlossenen Gaszaehlers
002300*
002400*--------------------------------------------------------------*
002500 01  TELEGRAM-RECORD.
002600     05  TG-VERSION              PIC 9(02).
002700     05  TG-READING-DATE.
002800         10  TG-READING-DATE-YY  PIC 9(02).
002900         10  TG-READING-DATE-MM  PIC 9(02).
003000         10  TG-READING-DATE-DD  PIC 9(02).
003100     05  TG-READING-DATE-N   REDEFINES TG-READING-DATE
003200                                 PIC 9(06).
003300     05  TG-READING-TIME.
003400         10  TG-READING-TIME-HH  PIC 9(02).
003500         10  TG-READING-TIME-MI  PIC 9(02).
003600         10  TG-READING-TIME-SS  PIC 9(02).
003700     05  TG-READING-TIME-N   REDEFINES TG-READING-TIME
003800                                 PIC 9(06).
003900     05  TG-ELECTRICITY-METER-ID
004000                                 PIC X(20).
004100     05  TG-ELEC-TARIFF-1-KWH   PIC S9(06)V9(03).
004200     05  TG-ELEC-TARIFF-2-KWH   PIC S9(06)V9(03).
004300     05  TG-ELEC-BACK-TARIFF-1-KWH
004400                                 PIC S9(06)V9(03).
004500     05  TG-ELEC-BACK-TARIFF-2-KWH
004600                                 PIC S9(06)V9(03).
004700     05  TG-TARIFF-INDICATOR    PIC 9(04).
004800         88  TG-TARIFF-IS-LOW            VALUE 1.
004900         88  TG-TARIFF-IS-HIGH           VALUE ZERO, 2 THRU 9999.
005000     05  TG-POWER-DELIVERED-KW  PIC S9(02)V9(03).
005100     05  TG-POWER-RECEIVED-KW   PIC S9(02)V9(03).
005200     05  TG-POWER-FAILURES      PIC 9(05).
005300     05  TG-LONG-POWER-FAILURES PIC 9(05).
005400     05  TG-VOLTAGE-SAGS-L1     PIC 9(05).
005500     05  TG-VOLTAGE-SAGS-L2     PIC 9(05).
005600     05  TG-VOLTAGE-SAGS-L3     PIC 9(05).
005700     05  TG-VOLTAGE-SWELLS-L1   PIC 9(05).
005800     05  TG-VOLTAGE-SWELLS-L2   PIC 9(05).
005900     05  TG-VOLTAGE-SWELLS-L3   PIC 9(05).
006000     05  TG-TEXT-MESSAGE        PIC X(1024).
006100     05  TG-VOLTAGE-L1          PIC S9(03)V9(01).
006200     05  TG-VOLTAGE-L2          PIC S9(03)V9(01).
006300     05  TG-VOLTAGE-L3          PIC S9(03)V9(01).
006400     05  TG-CURRENT-L1          PIC S9(03).
006500     05  TG-CURRENT-L2          PIC S9(03).
006600     05  TG-CURRENT-L3          PIC S9(03).
006700     05  TG-POWER-DELIVERED-L1-KW
006800                                 PIC S9(02)V9(03).
006900     05  TG-POWER-DELIVERED-L2-KW
007000                                 PIC S9(02)V9(03).
007100     05  TG-POWER-DELIVERED-L3-KW
007200                                 PIC S9(02)V9(03).
007300     05  TG-POWER-RECEIVED-L1-KW
007400                                 PIC S9(02)V9(03).
007500     05  TG-POWER-RECEIVED-L2-KW
007600                                 PIC S9(02)V9(03).
007700     05  TG-POWER-RECEIVED-L3-KW
007800                                 PIC S9(02)V9(03).
007900     05  TG-GAS-DEVICE-TYPE-ID  PIC 9(03).
008000     05  TG-GAS-METER-ID        PIC X(20).
008100     05  TG-GAS-CAPTURE-DATE.
008200         10  TG-GAS-CAPTURE-DATE-YY
008300                                 PIC 9(02).
008400         10  TG-GAS-CAPTURE-DATE-MM
008500                                 PIC 9(02).
008600         10  TG-GAS-CAPTURE-DATE-DD
008700                                 PIC 9(02).
008800     05  TG-GAS-CAPTURE-DATE-N REDEFINES TG-GAS-CAPTURE-DATE
008900                                 PIC 9(06).
009000     05  TG-GAS-CAPTURE-TIME.
009100         10  TG-GAS-CAPTURE-TIME-HH
009200                                 PIC 9(02).
009300         10  TG-GAS-CAPTURE-TIME-MI
009400                                 PIC 9(02).
009500         10  TG-GAS-CAPTURE-TIME-SS
009600                                 PIC 9(02).
009700     05  TG-GAS-CAPTURE-TIME-N REDEFINES TG-GAS-CAPTURE-TIME
009800                                 PIC 9(06).
009900     05  TG-GAS-DELIVERED-M3    PIC S9(06)V9(03).
010000*          --> Reserve fuer kuenftige OBIS-Codes (kl 2018-03-x)
010100     05  FILLER                 PIC X(40).
