000100*--------------------------------------------------------------*
000200* Copybook       :: SMRDRVC
000300* Kurzbeschreibung:: Satzbilder der aus Telegrammen abgeleiteten
000400*                    Auswertungen (Tagesverlauf, Stundenraster,
000500*                    Periodendelta)
000600* Auftrag         :: SMR-0001
000700*----------------------------------------------------------------*
000800* Vers.  | Datum      | von | Kommentar                          *
000900*--------|------------|-----|------------------------------------*
001000* A.00.00| 1993-02-11 | rgh | Neuerstellung                      *
001100* A.00.01| 1996-07-02 | klm | Stundenraster-Tabelle ergaenzt      *
001200*--------|------------|-----|------------------------------------*
001300 01  DAY-SERIES-POINT-RECORD.
001400     05  DP-MINUTE-OF-DAY        PIC 9(04).
001500     05  DP-VALUE                PIC S9(06)V9(03).
001600     05  DP-VALUE-STATUS         PIC X(01).
001700         88  DP-VALUE-IS-NUMERIC         VALUE "N".
001800         88  DP-VALUE-IS-UNDEFINED       VALUE "U".
001900     05  FILLER                  PIC X(09).
002000
002100 01  PERIOD-DELTA-RECORD.
002200     05  PD-PERIOD-LABEL         PIC X(10).
002300     05  PD-TARIFF-1-DELTA       PIC S9(06)V9(03).
002400     05  PD-TARIFF-2-DELTA       PIC S9(06)V9(03).
002500     05  PD-TOTAL-DELTA          PIC S9(06)V9(03).
002600     05  FILLER                  PIC X(10).
002700
002800*--------------------------------------------------------------*
002900* 24 Stundeneimer 0:00 - 23:00, siehe Regel "Stundenraster"
003000*--------------------------------------------------------------*
003100 01  HOURLY-BUCKET-TABLE.
003200     05  HB-ENTRY OCCURS 24 TIMES INDEXED BY HB-IDX.
003300         10  HB-CUM-TOTAL        PIC S9(06)V9(03).
003400         10  HB-DELTA            PIC S9(06)V9(03).
003500         10  HB-POPULATED        PIC X(01).
003600             88  HB-HAS-READING          VALUE "Y".
003700             88  HB-NO-READING           VALUE "N".
003800         10  FILLER              PIC X(05).
003900     05  FILLER                  PIC X(04).
