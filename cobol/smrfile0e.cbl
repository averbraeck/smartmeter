000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. SMRFILE0M.
000400
000500 AUTHOR. R HEUSSER.
000600
000700 INSTALLATION. ABT ENERGIEDATEN.
000800
000900 DATE-WRITTEN. 1993-02-22.
001000
001100 DATE-COMPILED.
001200
001300 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH.
001400
001500*****************************************************************
001600* Letzte Aenderung :: 1998-06-19
001700* Letzte Version   :: A.03.00
001800* Kurzbeschreibung :: Einlesen der taeglichen Zaehler-Dateien
001900*                     (SMR-Telegrammdateien), Aufteilen in
002000*                     Einzeltelegramme und Bereitstellen fuer die
002100*                     Auswertungsbausteine (Tag/Stunde/Periode)
002200* Auftrag          :: SMR-0001 SMR-0002
002300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002400*----------------------------------------------------------------*
002500* Vers. | Datum    | von | Kommentar                             *
002600*-------|----------|-----|---------------------------------------*
002700*A.00.00|1993-02-22| rgh | Neuerstellung: Funktion DAYALL         *
002800*A.01.00|1993-04-05| rgh | Funktion LASTTG ergaenzt               *
002900*A.02.00|1994-11-15| klm | Funktionen LASTNDAY/LASTNMON ergaenzt  *
003000*       |          |     | fuer Verbrauchsvergleich               *
003100*A.03.00|1998-06-19| wp  | Y2K: Dateisuche verwendet SMRDATE0M    *
003200*       |          |     | (Fensterregel), keine 2-stelligen      *
003300*       |          |     | Jahre mehr in eigenen Feldern          *
003400*-------|----------|-----|---------------------------------------*
003500*
003600* Programmbeschreibung
003700* --------------------
003800*
003900* Die Zaehlerdaten kommen als eine Datei pro Tag herein
004000* (Namensschema M-JJMMTT, siehe H100-BUILD-FILENAME). Jede Datei
004100* enthaelt fortlaufend Telegramme, eingerahmt von einer Zeile die
004200* mit "/" beginnt (Telegrammanfang) und einer Zeile die mit "!"
004300* beginnt (Telegrammende/Pruefsumme). Ein am Dateiende
004400* abgebrochenes (unvollstaendiges) Telegramm wird verworfen.
004500*
004600* Vier Funktionen (LINK-FUNCTION):
004700*   DAYALL   - alle Telegramme eines Tages (LINK-REQ-DATE, oder
004800*              ZERO fuer "heute"); bei explizitem Datum, das
004900*              nicht existiert, Rueckfall auf "heute"
005000*   LASTTG   - letztes vollstaendiges Telegramm der heutigen Datei
005100*   LASTNDAY - je ein (das erste) Telegramm aus den letzten
005200*              LINK-REQ-N Tagesdateien, aufsteigend sortiert
005300*   LASTNMON - je ein (das erste) Telegramm aus den letzten
005400*              LINK-REQ-N Kalendermonaten, aufsteigend sortiert
005500*
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     SWITCH-15 IS ANZEIGE-VERSION
006300         ON STATUS IS SHOW-VERSION
006400     CLASS ALPHNUM IS "0123456789"
006500                      "abcdefghijklmnopqrstuvwxyz"
006600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006700                      " .,;-_!$%&/=*+".
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT MTRFILE      ASSIGN TO #DYNAMIC.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  MTRFILE
007600     RECORD  IS VARYING IN SIZE
007700             FROM 0 TO 128 CHARACTERS
007800             DEPENDING ON REC-LEN.
007900 01  MTR-RECORD                  PIC X(128).
008000
008100 WORKING-STORAGE SECTION.
008200 01          COMP-FELDER.
008300     05      C4-ANZ              PIC S9(04) COMP.
008400     05      C4-I1               PIC S9(04) COMP.
008500     05      C4-I2               PIC S9(04) COMP.
008600     05      C4-LINELEN          PIC S9(04) COMP.
008700     05      C4-LOOKBACK         PIC S9(04) COMP.
008800     05      C4-DAYOFMON         PIC S9(04) COMP.
008900     05      C4-YYYY             PIC S9(04) COMP.
009000     05      C4-MM               PIC S9(04) COMP.
009100     05      C4-DD               PIC S9(04) COMP.
009200
009300     05      FILLER              PIC X(02).
009400 01          REC-LEN             PIC  9(04) COMP.
009500
009600 01          DISPLAY-FELDER.
009700     05      D-NUM4              PIC -9(04).
009800     05      D-DATE8             PIC  9(08).
009900
010000     05      FILLER              PIC X(02).
010100 01          KONSTANTE-FELDER.
010200     05      K-MODUL             PIC X(08) VALUE "SMRFILE0".
010300     05      K-VERSION           PIC X(08) VALUE "A.03.00 ".
010400     05      K-MAX-TG            PIC S9(04) COMP VALUE 300.
010500*          --> Annahme: Zaehlerprofil meldet alle 5 Minuten,
010600*              d.h. max. 288 Telegramme je Tagesdatei
010700     05      K-MAX-LOOKBACK      PIC S9(04) COMP VALUE 400.
010800     05      K-MAX-MONTHSCAN     PIC S9(04) COMP VALUE 31.
010900
011000     05      FILLER              PIC X(02).
011100 01          SCHALTER.
011200     05      FILE-STATUS         PIC X(02).
011300         88  FILE-OK                         VALUE "00".
011400         88  FILE-NOK                        VALUE "01" THRU "99".
011500     05      REC-STAT REDEFINES  FILE-STATUS.
011600         10  FILE-STATUS1        PIC X.
011700             88  FILE-EOF                    VALUE "1".
011800             88  FILE-NONAME                 VALUE "3" THRU "9".
011900         10                      PIC X.
012000
012100     05      MSG-STATUS          PIC 9       VALUE ZERO.
012200         88  MSG-OK                          VALUE ZERO.
012300         88  MSG-EOF                         VALUE 1.
012400
012500     05      PRG-STATUS          PIC 9.
012600         88  PRG-OK                          VALUE ZERO.
012700         88  PRG-NOK                         VALUE 1 THRU 9.
012800
012900     05      TG-FOUND-SW         PIC X(01).
013000         88  TG-FOUND                        VALUE "Y".
013100         88  TG-NOT-FOUND                    VALUE "N".
013200
013300     05      IN-BODY-SW          PIC X(01).
013400         88  IN-BODY                         VALUE "Y".
013500         88  NOT-IN-BODY                     VALUE "N".
013600
013700     05      EXPLICIT-DATE-SW    PIC X(01).
013800         88  EXPLICIT-DATE                   VALUE "Y".
013900         88  DEFAULT-DATE                    VALUE "N".
014000
014100     05      FILLER              PIC X(02).
014200 01          WORK-FELDER.
014300     05      P-MTR-FILE          PIC X(30).
014400     05      P-MTR-FNAME         PIC X(08).
014500     05      FILLER              PIC X(02).
014600 01          P-MTR-FNAME-TBL REDEFINES P-MTR-FNAME.
014700     05      FILLER              PIC X(01).
014800     05      P-MTR-YY            PIC 9(02).
014900     05      P-MTR-MM            PIC 9(02).
015000     05      P-MTR-DD            PIC 9(02).
015100     05      FILLER              PIC X(01).
015200
015300     05      ASS-FSTATUS         PIC S9(04) COMP.
015400
015500*--------------------------------------------------------------*
015600* Uebergabebereich fuer CALL "SMRPARS0M"
015700*--------------------------------------------------------------*
015800 01          CALL-PARS-HDR.
015900     05      CALL-PARS-LINE-COUNT PIC S9(04) COMP.
016000     05      CALL-PARS-RC        PIC S9(04) COMP.
016100     05      FILLER              PIC X(02).
016200
016300 01          CALL-PARS-LINE-TABLE.
016400     05      CALL-PARS-LINE OCCURS 1 TO 60 TIMES
016500                    DEPENDING ON CALL-PARS-LINE-COUNT
016600                    INDEXED BY CALL-PARS-IDX.
016700         10  CALL-PARS-LINE-VAL  PIC X(128).
016800         10  CALL-PARS-LINE-LEN  PIC S9(04) COMP.
016900
017000     COPY    SMRTELGC OF "=SMRLIB".
017100
017200*--------------------------------------------------------------*
017300* Uebergabebereich fuer CALL "SMRDATE0M"
017400*--------------------------------------------------------------*
017500 01          CALL-DATE-HDR.
017600     05      CALL-DATE-FUNCTION  PIC X(10).
017700     05      CALL-DATE-YY2       PIC 9(02).
017800     05      CALL-DATE-YYYY4     PIC 9(04).
017900     05      CALL-DATE-IN        PIC 9(08).
018000     05      CALL-DATE-IN-TBL REDEFINES CALL-DATE-IN.
018100         10  CALL-DATE-IN-YYYY   PIC 9(04).
018200         10  CALL-DATE-IN-MM     PIC 9(02).
018300         10  CALL-DATE-IN-DD     PIC 9(02).
018400     05      CALL-DATE-N         PIC S9(04) COMP.
018500     05      CALL-DATE-OUT       PIC 9(08).
018600     05      CALL-DATE-OUT-TBL REDEFINES CALL-DATE-OUT.
018700         10  CALL-DATE-OUT-YYYY  PIC 9(04).
018800         10  CALL-DATE-OUT-MM    PIC 9(02).
018900         10  CALL-DATE-OUT-DD    PIC 9(02).
019000     05      CALL-DATE-RC        PIC S9(04) COMP.
019100     05      FILLER              PIC X(04).
019200
019300 LINKAGE SECTION.
019400 01     LINK-HDR.
019500     05  LINK-FUNCTION           PIC X(10).
019600         88  LINK-FN-DAYALL              VALUE "DAYALL".
019700         88  LINK-FN-LASTTG              VALUE "LASTTG".
019800         88  LINK-FN-LASTNDAY            VALUE "LASTNDAY".
019900         88  LINK-FN-LASTNMON            VALUE "LASTNMON".
020000     05  LINK-REQ-DATE           PIC 9(08).
020100     05  LINK-REQ-N              PIC S9(04) COMP.
020200     05  LINK-TG-COUNT           PIC S9(04) COMP.
020300     05  LINK-RC                 PIC S9(04) COMP.
020400     05  FILLER                  PIC X(04).
020500
020600 01     LINK-TG-TABLE.
020700     05  LINK-TG-ENTRY  OCCURS 300 TIMES
020800                        INDEXED BY LINK-TG-IDX
020900                                 , LINK-TG-IDX2
021000                                 PIC X(1283).
021100
021200 PROCEDURE DIVISION USING LINK-HDR, LINK-TG-TABLE.
021300
021400 A100-STEUERUNG SECTION.
021500 A100-00.
021600     IF  SHOW-VERSION
021700         DISPLAY K-MODUL " VERSION " K-VERSION
021800     END-IF
021900
022000     PERFORM B000-VORLAUF
022100     PERFORM B100-VERARBEITUNG
022200     PERFORM B090-ENDE
022300     .
022400 A100-99.
022500     EXIT.
022600
022700 B000-VORLAUF SECTION.
022800 B000-00.
022900     MOVE ZERO TO LINK-TG-COUNT
023000     MOVE ZERO TO LINK-RC
023100     SET  PRG-OK TO TRUE
023200     .
023300 B000-99.
023400     EXIT.
023500
023600 B090-ENDE SECTION.
023700 B090-00.
023800     CONTINUE
023900     .
024000 B090-99.
024100     EXIT.
024200
024300 B100-VERARBEITUNG SECTION.
024400 B100-00.
024500     EVALUATE TRUE
024600        WHEN LINK-FN-DAYALL
024700             PERFORM C100-DO-DAYALL   THRU C100-99
024800        WHEN LINK-FN-LASTTG
024900             PERFORM C200-DO-LASTTG   THRU C200-99
025000        WHEN LINK-FN-LASTNDAY
025100             PERFORM C300-DO-LASTNDAY THRU C300-99
025200        WHEN LINK-FN-LASTNMON
025300             PERFORM C400-DO-LASTNMON THRU C400-99
025400        WHEN OTHER
025500             MOVE 9999 TO LINK-RC
025600     END-EVALUATE
025700     .
025800 B100-99.
025900     EXIT.
026000
026100******************************************************************
026200* Funktion DAYALL: alle Telegramme eines Tages
026300******************************************************************
026400 C100-DO-DAYALL SECTION.
026500 C100-00.
026600     IF LINK-REQ-DATE = ZERO
026700        SET DEFAULT-DATE TO TRUE
026800        MOVE SPACES TO CALL-DATE-FUNCTION
026900        MOVE "TODAY" TO CALL-DATE-FUNCTION
027000        CALL "SMRDATE0M" USING CALL-DATE-HDR
027100        MOVE CALL-DATE-OUT-YYYY TO C4-YYYY
027200        MOVE CALL-DATE-OUT-MM   TO C4-MM
027300        MOVE CALL-DATE-OUT-DD   TO C4-DD
027400     ELSE
027500        SET EXPLICIT-DATE TO TRUE
027600        MOVE LINK-REQ-DATE TO D-DATE8
027700        MOVE D-DATE8(1:4) TO C4-YYYY
027800        MOVE D-DATE8(5:2) TO C4-MM
027900        MOVE D-DATE8(7:2) TO C4-DD
028000     END-IF
028100
028200     PERFORM H100-BUILD-FILENAME THRU H100-99
028300     PERFORM F100-OPEN-MTRFILE   THRU F100-99
028400
028500     IF FILE-NOK AND EXPLICIT-DATE
028600*              --> Rueckfall auf "heute"
028700        MOVE SPACES TO CALL-DATE-FUNCTION
028800        MOVE "TODAY" TO CALL-DATE-FUNCTION
028900        CALL "SMRDATE0M" USING CALL-DATE-HDR
029000        MOVE CALL-DATE-OUT-YYYY TO C4-YYYY
029100        MOVE CALL-DATE-OUT-MM   TO C4-MM
029200        MOVE CALL-DATE-OUT-DD   TO C4-DD
029300        PERFORM H100-BUILD-FILENAME THRU H100-99
029400        PERFORM F100-OPEN-MTRFILE   THRU F100-99
029500     END-IF
029600
029700     IF FILE-NOK
029800        MOVE 9998 TO LINK-RC
029900        GO TO C100-99
030000     END-IF
030100
030200     MOVE ZERO TO MSG-STATUS
030300     PERFORM G100-READ-ONE-TELEGRAM THRU G100-99
030400              UNTIL MSG-EOF
030500                 OR LINK-TG-COUNT >= K-MAX-TG
030600
030700     PERFORM F900-CLOSE-MTRFILE THRU F900-99
030800     .
030900 C100-99.
031000     EXIT.
031100
031200******************************************************************
031300* Funktion LASTTG: letztes vollstaendiges Telegramm (heute)
031400******************************************************************
031500 C200-DO-LASTTG SECTION.
031600 C200-00.
031700     MOVE SPACES TO CALL-DATE-FUNCTION
031800     MOVE "TODAY" TO CALL-DATE-FUNCTION
031900     CALL "SMRDATE0M" USING CALL-DATE-HDR
032000     MOVE CALL-DATE-OUT-YYYY TO C4-YYYY
032100     MOVE CALL-DATE-OUT-MM   TO C4-MM
032200     MOVE CALL-DATE-OUT-DD   TO C4-DD
032300
032400     PERFORM H100-BUILD-FILENAME THRU H100-99
032500     PERFORM F100-OPEN-MTRFILE   THRU F100-99
032600
032700     IF FILE-NOK
032800        MOVE 9998 TO LINK-RC
032900        GO TO C200-99
033000     END-IF
033100
033200     MOVE ZERO TO MSG-STATUS
033300     MOVE 1    TO LINK-TG-IDX
033400     SET  TG-NOT-FOUND TO TRUE
033500     PERFORM G100-READ-ONE-TELEGRAM THRU G100-99
033600              UNTIL MSG-EOF
033700
033800     PERFORM F900-CLOSE-MTRFILE THRU F900-99
033900     .
034000 C200-99.
034100     EXIT.
034200
034300******************************************************************
034400* Funktion LASTNDAY: erstes Telegramm aus jeder der letzten
034500* LINK-REQ-N Tagesdateien, absteigend gesucht, aufsteigend
034600* zurueckgegeben
034700******************************************************************
034800 C300-DO-LASTNDAY SECTION.
034900 C300-00.
035000     MOVE ZERO TO C4-LOOKBACK
035100
035200     PERFORM C310-TRY-ONE-DAY THRU C310-99
035300              VARYING C4-LOOKBACK FROM 0 BY 1
035400                UNTIL LINK-TG-COUNT >= LINK-REQ-N
035500                   OR C4-LOOKBACK > K-MAX-LOOKBACK
035600
035700     PERFORM Z900-REVERSE-TABLE THRU Z900-99
035800     .
035900 C300-99.
036000     EXIT.
036100
036200 C310-TRY-ONE-DAY SECTION.
036300 C310-00.
036400     MOVE SPACES TO CALL-DATE-FUNCTION
036500     MOVE "TODAY" TO CALL-DATE-FUNCTION
036600     CALL "SMRDATE0M" USING CALL-DATE-HDR
036700     MOVE CALL-DATE-OUT       TO CALL-DATE-IN
036800     MOVE "ADDDAYS"           TO CALL-DATE-FUNCTION
036900     COMPUTE CALL-DATE-N = ZERO - C4-LOOKBACK
037000     CALL "SMRDATE0M" USING CALL-DATE-HDR
037100
037200     MOVE CALL-DATE-OUT-YYYY TO C4-YYYY
037300     MOVE CALL-DATE-OUT-MM   TO C4-MM
037400     MOVE CALL-DATE-OUT-DD   TO C4-DD
037500
037600     PERFORM H100-BUILD-FILENAME THRU H100-99
037700     PERFORM F100-OPEN-MTRFILE   THRU F100-99
037800
037900     IF FILE-OK
038000        MOVE ZERO TO MSG-STATUS
038100        SET  TG-NOT-FOUND TO TRUE
038200        COMPUTE LINK-TG-IDX = LINK-TG-COUNT + 1
038300        PERFORM G100-READ-ONE-TELEGRAM THRU G100-99
038400                 UNTIL MSG-EOF OR TG-FOUND
038500        PERFORM F900-CLOSE-MTRFILE THRU F900-99
038600     END-IF
038700     .
038800 C310-99.
038900     EXIT.
039000
039100******************************************************************
039200* Funktion LASTNMON: erstes Telegramm aus der ersten existierenden
039300* Tagesdatei jedes der letzten LINK-REQ-N Kalendermonate
039400******************************************************************
039500 C400-DO-LASTNMON SECTION.
039600 C400-00.
039700     MOVE SPACES TO CALL-DATE-FUNCTION
039800     MOVE "TODAY" TO CALL-DATE-FUNCTION
039900     CALL "SMRDATE0M" USING CALL-DATE-HDR
040000     MOVE 1                   TO CALL-DATE-OUT-DD
040100     MOVE CALL-DATE-OUT       TO CALL-DATE-IN
040200
040300     MOVE ZERO TO C4-LOOKBACK
040400     PERFORM C410-TRY-ONE-MONTH THRU C410-99
040500              VARYING C4-LOOKBACK FROM 0 BY 1
040600                UNTIL LINK-TG-COUNT >= LINK-REQ-N
040700                   OR C4-LOOKBACK > 240
040800
040900     PERFORM Z900-REVERSE-TABLE THRU Z900-99
041000     .
041100 C400-99.
041200     EXIT.
041300
041400 C410-TRY-ONE-MONTH SECTION.
041500 C410-00.
041600     MOVE "ADDMONTHS"         TO CALL-DATE-FUNCTION
041700     COMPUTE CALL-DATE-N = ZERO - C4-LOOKBACK
041800     CALL "SMRDATE0M" USING CALL-DATE-HDR
041900
042000     MOVE CALL-DATE-OUT-YYYY TO C4-YYYY
042100     MOVE CALL-DATE-OUT-MM   TO C4-MM
042200     MOVE 1                  TO C4-DAYOFMON
042300
042400     SET  TG-NOT-FOUND TO TRUE
042500     PERFORM C420-TRY-ONE-MONTHDAY THRU C420-99
042600              VARYING C4-DAYOFMON FROM 1 BY 1
042700                UNTIL TG-FOUND
042800                   OR C4-DAYOFMON > K-MAX-MONTHSCAN
042900     .
043000 C410-99.
043100     EXIT.
043200
043300 C420-TRY-ONE-MONTHDAY SECTION.
043400 C420-00.
043500     MOVE C4-DAYOFMON TO C4-DD
043600     PERFORM H100-BUILD-FILENAME THRU H100-99
043700     PERFORM F100-OPEN-MTRFILE   THRU F100-99
043800
043900     IF FILE-OK
044000        MOVE ZERO TO MSG-STATUS
044100        COMPUTE LINK-TG-IDX = LINK-TG-COUNT + 1
044200        PERFORM G100-READ-ONE-TELEGRAM THRU G100-99
044300                 UNTIL MSG-EOF OR TG-FOUND
044400        PERFORM F900-CLOSE-MTRFILE THRU F900-99
044500     END-IF
044600     .
044700 C420-99.
044800     EXIT.
044900
045000******************************************************************
045100* Dateinamen aus C4-YYYY/C4-MM/C4-DD bauen (Guardian-Namensschema
045200* M-JJMMTT: 1. Zeichen "M", dann 6-stelliges Datum)
045300******************************************************************
045400 H100-BUILD-FILENAME SECTION.
045500 H100-00.
045600     MOVE "M" TO P-MTR-FNAME(1:1)
045700     MOVE C4-YYYY TO D-DATE8
045800     MOVE D-DATE8(3:2) TO P-MTR-YY
045900     MOVE C4-MM   TO P-MTR-MM
046000     MOVE C4-DD   TO P-MTR-DD
046100     MOVE SPACE   TO P-MTR-FNAME(8:1)
046200
046300     STRING "$DATA"       DELIMITED BY SIZE,
046400            "."           DELIMITED BY SIZE,
046500            "SMRMETER"    DELIMITED BY SIZE,
046600            "."           DELIMITED BY SIZE,
046700            P-MTR-FNAME(1:7) DELIMITED BY SIZE
046800     INTO   P-MTR-FILE
046900     .
047000 H100-99.
047100     EXIT.
047200
047300******************************************************************
047400* Zaehlerdatei zum Lesen oeffnen
047500******************************************************************
047600 F100-OPEN-MTRFILE SECTION.
047700 F100-00.
047800     MOVE ZERO TO ASS-FSTATUS
047900     ENTER "COBOLASSIGN" USING  MTRFILE
048000                                P-MTR-FILE
048100                         GIVING ASS-FSTATUS
048200
048300     IF  ASS-FSTATUS NOT = ZERO
048400         MOVE "99" TO FILE-STATUS
048500     ELSE
048600         OPEN INPUT MTRFILE
048700     END-IF
048800     .
048900 F100-99.
049000     EXIT.
049100
049200 F900-CLOSE-MTRFILE SECTION.
049300 F900-00.
049400     CLOSE MTRFILE
049500     .
049600 F900-99.
049700     EXIT.
049800
049900******************************************************************
050000* ein Telegramm einlesen: Zeilen bis zum Anfangs-Zeichen "/"
050100* ueberlesen, dann Rumpfzeilen sammeln bis Endezeichen "!";
050200* bei Dateiende vor "!" wird das angefangene Telegramm verworfen
050300******************************************************************
050400 G100-READ-ONE-TELEGRAM SECTION.
050500 G100-00.
050600     SET TG-NOT-FOUND  TO TRUE
050700     SET NOT-IN-BODY   TO TRUE
050800     MOVE ZERO TO CALL-PARS-LINE-COUNT
050900
051000     PERFORM G110-READ-LINE THRU G110-99
051100              UNTIL MSG-EOF OR TG-FOUND
051200     .
051300 G100-99.
051400     EXIT.
051500
051600 G110-READ-LINE SECTION.
051700 G110-00.
051800     READ MTRFILE
051900        AT END
052000           SET MSG-EOF TO TRUE
052100           GO TO G110-99
052200     END-READ
052300
052400     MOVE REC-LEN TO C4-LINELEN
052500     IF C4-LINELEN = ZERO
052600        GO TO G110-99
052700     END-IF
052800
052900     IF NOT-IN-BODY
053000        IF MTR-RECORD(1:1) = "/"
053100           SET IN-BODY TO TRUE
053200           MOVE ZERO TO CALL-PARS-LINE-COUNT
053300        END-IF
053400     ELSE
053500        IF MTR-RECORD(1:1) = "!"
053600           PERFORM G200-STORE-TELEGRAM THRU G200-99
053700           SET TG-FOUND     TO TRUE
053800           SET NOT-IN-BODY  TO TRUE
053900        ELSE
054000           IF MTR-RECORD(1:1) = "/"
054100*                 --> unvollstaendiges Telegramm verworfen,
054200*                     neues beginnt hier
054300              MOVE ZERO TO CALL-PARS-LINE-COUNT
054400           ELSE
054500              IF CALL-PARS-LINE-COUNT < 60
054600                 ADD 1 TO CALL-PARS-LINE-COUNT
054700                 MOVE SPACES TO
054800                      CALL-PARS-LINE-VAL(CALL-PARS-LINE-COUNT)
054900                 MOVE MTR-RECORD(1:C4-LINELEN) TO
055000                      CALL-PARS-LINE-VAL(CALL-PARS-LINE-COUNT)
055100                                               (1:C4-LINELEN)
055200                 MOVE C4-LINELEN TO
055300                      CALL-PARS-LINE-LEN(CALL-PARS-LINE-COUNT)
055400              END-IF
055500           END-IF
055600        END-IF
055700     END-IF
055800     .
055900 G110-99.
056000     EXIT.
056100
056200******************************************************************
056300* Telegrammzeilen parsen (CALL SMRPARS0M) und Ergebnis in die
056400* Ausgabetabelle uebernehmen
056500******************************************************************
056600 G200-STORE-TELEGRAM SECTION.
056700 G200-00.
056800     INITIALIZE TELEGRAM-RECORD
056900     MOVE ZERO TO CALL-PARS-RC
057000
057100     CALL "SMRPARS0M" USING CALL-PARS-HDR,
057200                             CALL-PARS-LINE-TABLE,
057300                             TELEGRAM-RECORD
057400
057500     IF LINK-TG-IDX <= K-MAX-TG
057600        MOVE TELEGRAM-RECORD TO LINK-TG-ENTRY(LINK-TG-IDX)
057700        IF LINK-TG-IDX > LINK-TG-COUNT
057800           MOVE LINK-TG-IDX TO LINK-TG-COUNT
057900        END-IF
058000     END-IF
058100     .
058200 G200-99.
058300     EXIT.
058400
058500******************************************************************
058600* die ersten LINK-TG-COUNT Eintraege der Ausgabetabelle spiegeln
058700* (Suchreihenfolge war absteigend, Rueckgabe muss aufsteigend sein)
058800******************************************************************
058900 Z900-REVERSE-TABLE SECTION.
059000 Z900-00.
059100     IF LINK-TG-COUNT > 1
059200        MOVE 1            TO LINK-TG-IDX
059300        MOVE LINK-TG-COUNT TO LINK-TG-IDX2
059400        PERFORM Z910-SWAP-PAIR THRU Z910-99
059500                 UNTIL LINK-TG-IDX >= LINK-TG-IDX2
059600     END-IF
059700     .
059800 Z900-99.
059900     EXIT.
060000
060100 Z910-SWAP-PAIR SECTION.
060200 Z910-00.
060300     MOVE LINK-TG-ENTRY(LINK-TG-IDX)  TO TELEGRAM-RECORD
060400     MOVE LINK-TG-ENTRY(LINK-TG-IDX2) TO LINK-TG-ENTRY(LINK-TG-IDX)
060500     MOVE TELEGRAM-RECORD             TO LINK-TG-ENTRY(LINK-TG-IDX2)
060600     SET  LINK-TG-IDX  UP BY 1
060700     SET  LINK-TG-IDX2 DOWN BY 1
060800     .
060900 Z910-99.
061000     EXIT.
