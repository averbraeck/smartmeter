000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. SMRDATE0M.
000400
000500 AUTHOR. K LEHMANN.
000600
000700 INSTALLATION. ABT ENERGIEDATEN.
000800
000900 DATE-WRITTEN. 1993-02-15.
001000
001100 DATE-COMPILED.
001200
001300 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH.
001400
001500*****************************************************************
001600* Letzte Aenderung :: 1998-06-19
001700* Letzte Version   :: A.02.00
001800* Kurzbeschreibung :: Datumsarithmetik fuer den SMR-Batchlauf
001900*                     (Tag/Monat vor-/zurueckrechnen, Tagesende-
002000*                     Pruefung, aktuelles Datum)
002100* Auftrag          :: SMR-0001 SMR-0104
002200*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002300*----------------------------------------------------------------*
002400* Vers. | Datum    | von | Kommentar                             *
002500*-------|----------|-----|---------------------------------------*
002600*A.00.00|1993-02-15| rgh | Neuerstellung, ADDDAYS/TODAY           *
002700*A.01.00|1994-11-08| klm | ADDMONTHS ergaenzt (Periodenauswertung)*
002800*A.02.00|1998-06-19| wp  | Y2K-Fensterregel eingefuehrt:          *
002900*       |          |     | 2-stellige Jahre 00-68 = 20xx,         *
003000*       |          |     | 69-99 = 19xx (siehe C900-EXPAND-YEAR)  *
003100*-------|----------|-----|---------------------------------------*
003200*
003300* Programmbeschreibung
003400* --------------------
003500*
003600* Wird von SMRFILE0M gerufen um Dateinamen fuer "letzte N Tage"
003700* bzw. "letzte N Monate" zu ermitteln, und von den Berichts-
003800* baustein um festzustellen, ob eine Ablesung nach 23:00 Uhr auf
003900* den naechsten Kalendertag faellt. Rechnet tagweise bzw.
004000* monatsweise vor- und zurueck; keine Bibliotheksfunktion
004100* verfuegbar - die Schaltjahresregel ist selbst nachgebildet.
004200*
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     SWITCH-15 IS ANZEIGE-VERSION
005000         ON STATUS IS SHOW-VERSION
005100     CLASS ALPHNUM IS "0123456789"
005200                      "abcdefghijklmnopqrstuvwxyz"
005300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005400                      " .,;-_!$%&/=*+".
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 WORKING-STORAGE SECTION.
006300 01          COMP-FELDER.
006400     05      C4-I1               PIC S9(04) COMP.
006500     05      C4-N                PIC S9(04) COMP.
006600     05      C4-STEP             PIC S9(04) COMP.
006700     05      C4-YY               PIC S9(04) COMP.
006800     05      C4-YYYY             PIC S9(04) COMP.
006900     05      C4-MM               PIC S9(04) COMP.
007000     05      C4-DD               PIC S9(04) COMP.
007100     05      C4-DIM               PIC S9(04) COMP.
007200     05      C4-TABPOS           PIC S9(04) COMP.
007300
007400     05      FILLER              PIC X(02).
007500 01          DISPLAY-FELDER.
007600     05      D-NUM4              PIC -9(04).
007700     05      D-NUM8              PIC  9(08).
007800
007900     05      FILLER              PIC X(02).
008000 01          KONSTANTE-FELDER.
008100     05      K-MODUL             PIC X(08) VALUE "SMRDATE0".
008200     05      K-VERSION           PIC X(08) VALUE "A.02.00 ".
008300     05      K-DAYS-IN-MONTH     PIC X(24) VALUE
008400                                  "312831303130313130313031".
008500     05      FILLER              PIC X(02).
008600 01          K-DAYS-IN-MONTH-TBL REDEFINES K-DAYS-IN-MONTH.
008700     05      K-DIM-ENTRY OCCURS 12 TIMES
008800                                 PIC 9(02).
008900
009000 01          SCHALTER.
009100     05      PRG-STATUS          PIC 9.
009200         88  PRG-OK                          VALUE ZERO.
009300         88  PRG-NOK                         VALUE 1 THRU 9.
009400
009500     05      FILLER              PIC X(02).
009600 01          WORK-FELDER.
009700     05      W-LEAP-SW           PIC X(01).
009800         88  W-IS-LEAP                       VALUE "Y".
009900         88  W-NOT-LEAP                      VALUE "N".
010000
010100     05      FILLER              PIC X(02).
010200 01          TAL-TIME.
010300     05      TAL-JHJJMMTT.
010400      10     TAL-JHJJ            PIC S9(04) COMP.
010500      10     TAL-MM              PIC S9(04) COMP.
010600      10     TAL-TT              PIC S9(04) COMP.
010700     05      TAL-HHMI.
010800      10     TAL-HH              PIC S9(04) COMP.
010900      10     TAL-MI              PIC S9(04) COMP.
011000     05      TAL-SS              PIC S9(04) COMP.
011100     05      TAL-HS              PIC S9(04) COMP.
011200     05      TAL-MS              PIC S9(04) COMP.
011300
011400     05      FILLER              PIC X(02).
011500 01          TAL-TIME-D.
011600     05      TAL-JHJJMMTT-D.
011700        10   TAL-JHJJ-D          PIC  9(04).
011800        10   TAL-MM-D            PIC  9(02).
011900        10   TAL-TT-D            PIC  9(02).
012000     05      TAL-HHMI-D.
012100        10   TAL-HH-D            PIC  9(02).
012200        10   TAL-MI-D            PIC  9(02).
012300     05      TAL-SS-D            PIC  9(02).
012400     05      FILLER              PIC  9(04).
012500
012600 LINKAGE SECTION.
012700 01     LINK-HDR.
012800     05  LINK-FUNCTION           PIC X(10).
012900         88  LINK-FN-ADDDAYS             VALUE "ADDDAYS".
013000         88  LINK-FN-ADDMONTHS           VALUE "ADDMONTHS".
013100         88  LINK-FN-TODAY               VALUE "TODAY".
013200         88  LINK-FN-EXPANDYR            VALUE "EXPANDYR".
013300     05  LINK-YY2                PIC 9(02).
013400     05  LINK-YYYY4              PIC 9(04).
013500     05  LINK-IN-DATE            PIC 9(08).
013600     05  LINK-IN-DATE-TBL REDEFINES LINK-IN-DATE.
013700         10  LINK-IN-YYYY        PIC 9(04).
013800         10  LINK-IN-MM          PIC 9(02).
013900         10  LINK-IN-DD          PIC 9(02).
014000     05  LINK-N                  PIC S9(04) COMP.
014100     05  LINK-OUT-DATE           PIC 9(08).
014200     05  LINK-OUT-DATE-TBL REDEFINES LINK-OUT-DATE.
014300         10  LINK-OUT-YYYY       PIC 9(04).
014400         10  LINK-OUT-MM         PIC 9(02).
014500         10  LINK-OUT-DD         PIC 9(02).
014600     05  LINK-RC                 PIC S9(04) COMP.
014700     05  FILLER                  PIC X(04).
014800
014900 PROCEDURE DIVISION USING LINK-HDR.
015000
015100 A100-STEUERUNG SECTION.
015200 A100-00.
015300     IF  SHOW-VERSION
015400         DISPLAY K-MODUL " VERSION " K-VERSION
015500     END-IF
015600
015700     PERFORM B000-VORLAUF
015800     PERFORM B100-VERARBEITUNG
015900     PERFORM B090-ENDE
016000     .
016100 A100-99.
016200     EXIT.
016300
016400 B000-VORLAUF SECTION.
016500 B000-00.
016600     MOVE ZERO TO LINK-RC
016700     .
016800 B000-99.
016900     EXIT.
017000
017100 B090-ENDE SECTION.
017200 B090-00.
017300     CONTINUE
017400     .
017500 B090-99.
017600     EXIT.
017700
017800 B100-VERARBEITUNG SECTION.
017900 B100-00.
018000     EVALUATE TRUE
018100        WHEN LINK-FN-ADDDAYS
018200             PERFORM C100-ADD-DAYS THRU C100-99
018300        WHEN LINK-FN-ADDMONTHS
018400             PERFORM C200-ADD-MONTHS THRU C200-99
018500        WHEN LINK-FN-TODAY
018600             PERFORM C300-TODAY THRU C300-99
018700        WHEN LINK-FN-EXPANDYR
018800             MOVE LINK-YY2 TO C4-YY
018900             PERFORM C920-EXPAND-YEAR THRU C920-99
019000             MOVE C4-YYYY TO LINK-YYYY4
019100             MOVE ZERO TO LINK-RC
019200        WHEN OTHER
019300             MOVE 9999 TO LINK-RC
019400     END-EVALUATE
019500     .
019600 B100-99.
019700     EXIT.
019800
019900******************************************************************
020000* LINK-IN-DATE um (vorzeichenbehaftete) LINK-N Tage verschieben
020100******************************************************************
020200 C100-ADD-DAYS SECTION.
020300 C100-00.
020400     MOVE LINK-IN-YYYY TO C4-YYYY
020500     MOVE LINK-IN-MM   TO C4-MM
020600     MOVE LINK-IN-DD   TO C4-DD
020700
020800     IF LINK-N >= ZERO
020900        MOVE LINK-N TO C4-N
021000        MOVE 1      TO C4-STEP
021100     ELSE
021200        COMPUTE C4-N = ZERO - LINK-N
021300        MOVE -1     TO C4-STEP
021400     END-IF
021500
021600     PERFORM C110-STEP-ONE-DAY THRU C110-99
021700              VARYING C4-I1 FROM 1 BY 1
021800                UNTIL C4-I1 > C4-N
021900
022000     MOVE C4-YYYY TO LINK-OUT-YYYY
022100     MOVE C4-MM   TO LINK-OUT-MM
022200     MOVE C4-DD   TO LINK-OUT-DD
022300     MOVE ZERO    TO LINK-RC
022400     .
022500 C100-99.
022600     EXIT.
022700
022800 C110-STEP-ONE-DAY SECTION.
022900 C110-00.
023000     IF C4-STEP > ZERO
023100        PERFORM C900-DAYS-IN-MONTH THRU C900-99
023200        ADD 1 TO C4-DD
023300        IF C4-DD > C4-DIM
023400           MOVE 1 TO C4-DD
023500           ADD 1 TO C4-MM
023600           IF C4-MM > 12
023700              MOVE 1 TO C4-MM
023800              ADD 1 TO C4-YYYY
023900           END-IF
024000        END-IF
024100     ELSE
024200        SUBTRACT 1 FROM C4-DD
024300        IF C4-DD < 1
024400           SUBTRACT 1 FROM C4-MM
024500           IF C4-MM < 1
024600              MOVE 12 TO C4-MM
024700              SUBTRACT 1 FROM C4-YYYY
024800           END-IF
024900           PERFORM C900-DAYS-IN-MONTH THRU C900-99
025000           MOVE C4-DIM TO C4-DD
025100        END-IF
025200     END-IF
025300     .
025400 C110-99.
025500     EXIT.
025600
025700******************************************************************
025800* LINK-IN-DATE um (vorzeichenbehaftete) LINK-N Monate verschieben;
025900* Tag wird auf das Monatsende geklemmt, falls er dort ungueltig
026000* waere (fuer den SMR-Batchlauf steht der Tag ueblicherweise
026100* bereits auf 01)
026200******************************************************************
026300 C200-ADD-MONTHS SECTION.
026400 C200-00.
026500     MOVE LINK-IN-YYYY TO C4-YYYY
026600     MOVE LINK-IN-MM   TO C4-MM
026700     MOVE LINK-IN-DD   TO C4-DD
026800
026900     COMPUTE C4-TABPOS = C4-MM + LINK-N
027000     PERFORM C210-NORMALIZE-MONTH THRU C210-99
027100              UNTIL C4-TABPOS >= 1 AND C4-TABPOS <= 12
027200
027300     MOVE C4-TABPOS TO C4-MM
027400     PERFORM C900-DAYS-IN-MONTH THRU C900-99
027500     IF C4-DD > C4-DIM
027600        MOVE C4-DIM TO C4-DD
027700     END-IF
027800
027900     MOVE C4-YYYY TO LINK-OUT-YYYY
028000     MOVE C4-MM   TO LINK-OUT-MM
028100     MOVE C4-DD   TO LINK-OUT-DD
028200     MOVE ZERO    TO LINK-RC
028300     .
028400 C200-99.
028500     EXIT.
028600
028700 C210-NORMALIZE-MONTH SECTION.
028800 C210-00.
028900     IF C4-TABPOS < 1
029000        ADD 12 TO C4-TABPOS
029100        SUBTRACT 1 FROM C4-YYYY
029200     ELSE
029300        SUBTRACT 12 FROM C4-TABPOS
029400        ADD 1 TO C4-YYYY
029500     END-IF
029600     .
029700 C210-99.
029800     EXIT.
029900
030000******************************************************************
030100* aktuelles Systemdatum liefern
030200******************************************************************
030300 C300-TODAY SECTION.
030400 C300-00.
030500     ENTER TAL "TIME" USING TAL-TIME
030600     MOVE CORR TAL-TIME TO TAL-TIME-D
030700     MOVE TAL-JHJJ-D TO LINK-OUT-YYYY
030800     MOVE TAL-MM-D   TO LINK-OUT-MM
030900     MOVE TAL-TT-D   TO LINK-OUT-DD
031000     MOVE ZERO       TO LINK-RC
031100     .
031200 C300-99.
031300     EXIT.
031400
031500******************************************************************
031600* Monatslaenge fuer C4-MM/C4-YYYY in C4-DIM ermitteln
031700* (Schaltjahr: durch 4 teilbar, ausser durch 100 teilbar und
031800* nicht durch 400 teilbar)
031900******************************************************************
032000 C900-DAYS-IN-MONTH SECTION.
032100 C900-00.
032200     MOVE K-DIM-ENTRY(C4-MM) TO C4-DIM
032300     IF C4-MM = 2
032400        PERFORM C910-LEAP-TEST THRU C910-99
032500        IF W-IS-LEAP
032600           MOVE 29 TO C4-DIM
032700        END-IF
032800     END-IF
032900     .
033000 C900-99.
033100     EXIT.
033200
033300 C910-LEAP-TEST SECTION.
033400 C910-00.
033500     MOVE "N" TO W-LEAP-SW
033600     DIVIDE C4-YYYY BY 4 GIVING D-NUM4 REMAINDER D-NUM4
033700     IF D-NUM4 = ZERO
033800        MOVE "Y" TO W-LEAP-SW
033900        DIVIDE C4-YYYY BY 100 GIVING D-NUM4 REMAINDER D-NUM4
034000        IF D-NUM4 = ZERO
034100           MOVE "N" TO W-LEAP-SW
034200           DIVIDE C4-YYYY BY 400 GIVING D-NUM4 REMAINDER D-NUM4
034300           IF D-NUM4 = ZERO
034400              MOVE "Y" TO W-LEAP-SW
034500           END-IF
034600        END-IF
034700     END-IF
034800     .
034900 C910-99.
035000     EXIT.
035100
035200******************************************************************
035300* Y2K-Fensterregel: 2-stelliges Jahr in 4-stelliges umwandeln
035400* (00-68 = 20xx, 69-99 = 19xx) - wird von den rufenden Bausteinen
035500* benutzt, wenn sie ein TG-READING-DATE-YY in ein LINK-IN-DATE
035600* fuer diesen Baustein umsetzen
035700******************************************************************
035800 C920-EXPAND-YEAR SECTION.
035900 C920-00.
036000     IF C4-YY <= 68
036100        COMPUTE C4-YYYY = 2000 + C4-YY
036200     ELSE
036300        COMPUTE C4-YYYY = 1900 + C4-YY
036400     END-IF
036500     .
036600 C920-99.
036700     EXIT.
